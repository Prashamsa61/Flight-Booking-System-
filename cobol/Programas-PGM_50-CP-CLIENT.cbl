000100*////////////////// (CLIENTE) ////////////////////////////////
000200************************************************************
000300*     LAYOUT CLIENTE                                       *
000400*     LARGO REGISTRO = 90 BYTES                            *
000500*     ARCHIVO MAESTRO DE CLIENTES (CLIENTES.MASTER)         *
000600************************************************************
000700*     POSICION RELATIVA (01:05) NUMERO DE CLIENTE (CLAVE)
000800 01  WS-REG-CLIENTE.
000900     03  CLI-ID              PIC 9(05)    VALUE ZEROS.
001000*     POSICION RELATIVA (06:30) NOMBRE Y APELLIDO COMPLETO
001100     03  CLI-NOMBRE          PIC X(30)    VALUE SPACES.
001200*     POSICION RELATIVA (36:15) TELEFONO DE CONTACTO
001300     03  CLI-TELEFONO        PIC X(15)    VALUE SPACES.
001400*     POSICION RELATIVA (51:30) DIRECCION DE CORREO
001500     03  CLI-EMAIL           PIC X(30)    VALUE SPACES.
001600*     POSICION RELATIVA (81:07) SALDO DE CUENTA (MONEDA ENTERA)
001700*     SE INICIALIZA EN CERO AL DAR DE ALTA (TXN AC)
001800     03  CLI-SALDO           PIC S9(07)   VALUE ZEROS.
001900*     POSICION RELATIVA (89:03) PARA USO FUTURO
002000     03  FILLER              PIC X(03)    VALUE SPACES.
002100*////////////////////////////////////////////////////////////
