000100*////////////////// (RESERVA) ////////////////////////////////
000200************************************************
000300*     LAYOUT RESERVA                           *
000400*     LARGO REGISTRO = 30 BYTES                *
000500************************************************
000600 01  WS-REG-RESERVA.
000700*     POSICION RELATIVA (01:05) NUMERO DE RESERVA (CLAVE)
000800     03  RES-ID              PIC 9(05)    VALUE ZEROS.
000900*     POSICION RELATIVA (06:05) CLIENTE QUE RESERVA
001000     03  RES-CLIENTE-ID      PIC 9(05)    VALUE ZEROS.
001100*     POSICION RELATIVA (11:05) VUELO RESERVADO
001200     03  RES-VUELO-ID        PIC 9(05)    VALUE ZEROS.
001300*     POSICION RELATIVA (16:08) FECHA DE LA RESERVA (AAAAMMDD)
001400     03  RES-FECHA           PIC 9(08)    VALUE ZEROS.
001500*     POSICION RELATIVA (24:05) PRECIO CALCULADO DE LA RESERVA
001600     03  RES-PRECIO          PIC 9(05)    VALUE ZEROS.
001700*     POSICION RELATIVA (29:02) PARA USO FUTURO
001800     03  FILLER              PIC X(02)    VALUE SPACES.
001900*////////////////////////////////////////////////////////////
