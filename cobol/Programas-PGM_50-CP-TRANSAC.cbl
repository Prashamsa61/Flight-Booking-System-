000100*////////////////// (TRANSAC) ////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSACCION                                   *
000400*     LARGO REGISTRO = 100 BYTES                            *
000500*     ARCHIVO DE NOVEDADES DEL DIA (TRANSACC.DIARIAS)       *
000600*                                                            *
000700*     TXN-CODIGO = AF  ALTA DE VUELO                        *
000800*     TXN-CODIGO = AC  ALTA DE CLIENTE                      *
000900*     TXN-CODIGO = AB  ALTA DE RESERVA                      *
001000*     TXN-CODIGO = EB  MODIFICACION DE RESERVA               *
001100*     TXN-CODIGO = CB  BAJA DE RESERVA                      *
001200*     TXN-CODIGO = SF  CONSULTA DE VUELO                    *
001300*     TXN-CODIGO = SC  CONSULTA DE CLIENTE                  *
001400*     TXN-CODIGO = VB  CONSULTA DE RESERVA                  *
001500************************************************************
001600 01  WS-REG-TRANSAC.
001700*     POSICION RELATIVA (01:02) CODIGO DE TRANSACCION
001800     03  TXN-CODIGO          PIC X(02)    VALUE SPACES.
001900*     POSICION RELATIVA (03:05) CLIENTE (AB/EB/CB/SC/VB)
002000     03  TXN-CLIENTE-ID      PIC 9(05)    VALUE ZEROS.
002100*     POSICION RELATIVA (08:05) VUELO (AB/EB/CB/SF/VB)
002200     03  TXN-VUELO-ID        PIC 9(05)    VALUE ZEROS.
002300*     POSICION RELATIVA (13:08) FECHA NUEVA DE RESERVA (EB)
002400     03  TXN-FECHA-NUEVA     PIC 9(08)    VALUE ZEROS.
002500*     POSICION RELATIVA (21:75) AREA VARIABLE SEGUN TXN-CODIGO
002600*     VISTA POR DEFECTO = DATOS DE CLIENTE (TXN-CODIGO = AC)
002700     03  TXN-DATOS-VAR.
002800         05  TXN-CLI-NOMBRE      PIC X(30)    VALUE SPACES.
002900         05  TXN-CLI-TELEFONO    PIC X(15)    VALUE SPACES.
003000         05  TXN-CLI-EMAIL       PIC X(30)    VALUE SPACES.
003100*     VISTA ALTERNATIVA = DATOS DE VUELO (TXN-CODIGO = AF)
003200     03  TXN-DATOS-VUELO REDEFINES TXN-DATOS-VAR.
003300         05  TXN-VUE-NUMERO      PIC X(08)    VALUE SPACES.
003400         05  TXN-VUE-ORIGEN      PIC X(20)    VALUE SPACES.
003500         05  TXN-VUE-DESTINO     PIC X(20)    VALUE SPACES.
003600         05  TXN-VUE-FEC-SALIDA  PIC 9(08)    VALUE ZEROS.
003700         05  TXN-VUE-ASIENTOS    PIC 9(04)    VALUE ZEROS.
003800         05  TXN-VUE-PRECIO      PIC 9(05)    VALUE ZEROS.
003900         05  FILLER              PIC X(10)    VALUE SPACES.
004000*     POSICION RELATIVA (96:05) PARA USO FUTURO
004100     03  FILLER              PIC X(05)    VALUE SPACES.
004200*////////////////////////////////////////////////////////////
