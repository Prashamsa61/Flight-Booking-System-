000100*////////////////// (VUELO) //////////////////////////////////
000200************************************************************
000300*     LAYOUT VUELO                                         *
000400*     LARGO REGISTRO = 80 BYTES                            *
000500*     ARCHIVO MAESTRO DE VUELOS (VUELOS.MASTER)             *
000600************************************************************
000700*     POSICION RELATIVA (01:05) NUMERO DE VUELO (CLAVE)
000800 01  WS-REG-VUELO.
000900     03  VUE-ID              PIC 9(05)    VALUE ZEROS.
001000*     POSICION RELATIVA (06:08) NUMERO DE LINEA AEREA
001100     03  VUE-NUMERO          PIC X(08)    VALUE SPACES.
001200*     POSICION RELATIVA (14:20) CIUDAD/AEROPUERTO ORIGEN
001300     03  VUE-ORIGEN          PIC X(20)    VALUE SPACES.
001400*     POSICION RELATIVA (34:20) CIUDAD/AEROPUERTO DESTINO
001500     03  VUE-DESTINO         PIC X(20)    VALUE SPACES.
001600*     POSICION RELATIVA (54:08) FECHA DE SALIDA (AAAAMMDD)
001700     03  VUE-FEC-SALIDA      PIC 9(08)    VALUE ZEROS.
001800*     POSICION RELATIVA (62:04) CANTIDAD DE ASIENTOS AERONAVE
001900     03  VUE-ASIENTOS        PIC 9(04)    VALUE ZEROS.
002000*     POSICION RELATIVA (66:05) TARIFA DE LISTA (MONEDA ENTERA)
002100     03  VUE-PRECIO-LISTA    PIC 9(05)    VALUE ZEROS.
002200*     POSICION RELATIVA (71:10) PARA USO FUTURO
002300     03  FILLER              PIC X(10)    VALUE SPACES.
002400*////////////////////////////////////////////////////////////
