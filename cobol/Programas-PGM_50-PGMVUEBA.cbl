000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PGMVUEBA.
000400 AUTHOR.        M LESCANO.
000500 INSTALLATION.  GERENCIA DE SISTEMAS - AREA RESERVAS.
000600 DATE-WRITTEN.  14/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000900*
001000*----------------------------------------------------------------
001100*    HISTORIA DE MODIFICACIONES
001200*    =========================
001300*    14/03/91  MLES  ALTA INICIAL DEL PROGRAMA. REEMPLAZA EL      MLES9103
001400*                    PROCESO MANUAL DE LA AGENCIA POR UN          MLES9103
001500*                    BATCH UNICO DE NOVEDADES DIARIAS.            MLES9103
001600*    02/05/91  MLES  AGREGADA VALIDACION DE VUELO DUPLICADO       MLES9105
001700*                    (MISMO NUMERO Y FECHA DE SALIDA).            MLES9105
001800*    19/11/92  RGOM  AGREGADA TXN EB (MODIFICACION DE RESERVA)    RGOM9211
001900*                    Y EL CALCULO DE RECARGO POR REPROGRAMAR.     RGOM9211
002000*    07/06/94  RGOM  AGREGADAS TXN SF/SC/VB (CONSULTAS) Y EL      RGOM9406
002100*                    LISTADO DE PASAJEROS POR VUELO.              RGOM9406
002200*    23/01/98  PFAR  PEDIDO T-4471: SWITCH DE TRAZA PARA          PFAR9801
002300*                    DEPURAR DIFERENCIAS DE TARIFA Y CARGA.       PFAR9801
002400*    11/10/99  PFAR  PEDIDO Y2K-0133: FECHAS VALIDADAS A 4        PFAR9910
002500*                    DIGITOS DE ANIO EN TODOS LOS MAESTROS.       PFAR9910
002600*    04/02/03  DCAN  PEDIDO T-5820: AMPLIADAS LAS TABLAS EN       DCAN0302
002700*                    MEMORIA (MAS VUELOS Y RESERVAS POR DIA).     DCAN0302
002800*    15/08/04  DCAN  PEDIDO T-6003: RENOMBRADO EL PROCESO A       DCAN0408
002900*                    PGMVUEBA AL MIGRAR DE NOVEDADES DE           DCAN0408
003000*                    CLIENTES A RESERVAS DE VUELOS; SE REUSAN     DCAN0408
003100*                    LAS RUTINAS PGMVUEPR/PGMVUERF/PGMVUEJL.      DCAN0408
003200*    30/11/09  DCAN  PEDIDO T-7214: CORREGIDO CORTE DE BAJA DE    DCAN0911
003300*                    RESERVA - NO COMPACTABA LA TABLA.            DCAN0911
003400*    18/03/11  PFAR  PEDIDO T-7601: ELIMINADO PERFORM INLINE DE   PFAR1103
003500*                    LAS CARGAS Y DE LA BAJA DE RESERVA, SEGUN    PFAR1103
003600*                    NORMA DE CODIFICACION DEL AREA (SOLO         PFAR1103
003700*                    PERFORM DE PARRAFO, NUNCA PERFORM...         PFAR1103
003800*                    END-PERFORM).                                PFAR1103
003900*    22/09/13  RGOM  PEDIDO T-8116: CORREGIDA VALIDACION DE       RGOM1309
004000*                    VUELO/CLIENTE DUPLICADO EN LA CARGA - EL     RGOM1309
004100*                    SWITCH NUNCA SE PONIA EN TRUE Y EL DUPLICADO RGOM1309
004200*                    QUEDABA IGUAL DADO DE ALTA EN TABLA.         RGOM1309
004300*    10/03/14  DCAN  PEDIDO T-8344: LA CONSULTA SF LISTABA        DCAN1403
004400*                    VUELOS YA PARTIDOS; AHORA SE RECHAZA SI LA   DCAN1403
004500*                    FECHA DE SALIDA NO ES POSTERIOR A LA FECHA   DCAN1403
004600*                    DE PROCESO. SE SACO EL C01/TOP-OF-FORM QUE   DCAN1403
004700*                    NO SE USABA EN NINGUN PARRAFO DE IMPRESION.  DCAN1403
004800*----------------------------------------------------------------
004900*    PROCESO BATCH DE RESERVAS DE VUELOS
005000*    ====================================
005100*    - CARGA LOS TRES MAESTROS (VUELOS, CLIENTES, RESERVAS) A
005200*      TABLAS EN MEMORIA, ORDENADOS POR CLAVE ASCENDENTE.
005300*    - PROCESA EL ARCHIVO DE NOVEDADES DEL DIA, UNA TRANSACCION
005400*      POR REGISTRO (AF/AC/AB/EB/CB/SF/SC/VB).
005500*    - LAS ALTAS DE RESERVA Y LAS MODIFICACIONES INVOCAN LAS
005600*      RUTINAS DE TARIFA (PGMVUEPR/PGMVUERF) Y DE FECHAS
005700*      (PGMVUEJL) DEL MISMO PAQUETE (PGM_51/52/53).
005800*    - AL FINALIZAR, REGRABA LOS TRES MAESTROS COMPLETOS DESDE
005900*      LAS TABLAS Y EMITE EL LISTADO DE CONSULTAS MAS EL
006000*      RESUMEN DE CONTROL DE LA CORRIDA.
006100*----------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT VUELOS   ASSIGN TO DDVUELOS
006700            FILE STATUS IS FS-VUELOS.
006800*
006900     SELECT CLIENTES ASSIGN TO DDCLIENT
007000            FILE STATUS IS FS-CLIENTES.
007100*
007200     SELECT RESERVAS ASSIGN TO DDRESERV
007300            FILE STATUS IS FS-RESERVAS.
007400*
007500     SELECT TRANSACC ASSIGN TO DDTRANSA
007600            FILE STATUS IS FS-TRANSACC.
007700*
007800     SELECT REPORTE  ASSIGN TO DDREPORT
007900            FILE STATUS IS FS-REPORTE.
008000*
008100*----------------------------------------------------------------
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  VUELOS
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800     COPY VUELO.
008900*
009000 FD  CLIENTES
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY CLIENT.
009400*
009500 FD  RESERVAS
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800     COPY RESERV.
009900*
010000 FD  TRANSACC
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300     COPY TRANSAC.
010400*
010500 FD  REPORTE
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-REPORTE                 PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*=================================*
011200 77  FILLER            PIC X(26)
011300     VALUE '* INICIO WORKING-STORAGE *'.
011400*
011500*---- SWITCH DE TRAZA (SE ACTIVA RECOMPILANDO CON VALUE 'S') -----
011600 77  WS-STATUS-TRAZA        PIC X           VALUE 'N'.
011700     88  WS-SW-TRAZA-ON          VALUE 'S'.
011800     88  WS-SW-TRAZA-OFF         VALUE 'N'.
011900*
012000*---- FECHA DE PROCESO (FIJA PARA LA CORRIDA) --------------------
012100*     EN PRODUCCION LA PROVEE EL JCL POR PARM; PARA ESTE
012200*     PAQUETE SE DEJA FIJA AL 11/11/2020 COMO EN EL AMBIENTE
012300*     DE PRUEBAS DE LA AGENCIA.
012400 77  WS-FECHA-PROCESO        PIC 9(08) VALUE 20201111.
012500 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
012600     03  WS-FPR-ANIO          PIC 9(04).
012700     03  WS-FPR-MES           PIC 9(02).
012800     03  WS-FPR-DIA           PIC 9(02).
012900*
013000*---- ESTADOS DE ARCHIVO -----------------------------------------
013100 77  FS-VUELOS               PIC XX   VALUE SPACES.
013200 77  FS-CLIENTES             PIC XX   VALUE SPACES.
013300 77  FS-RESERVAS             PIC XX   VALUE SPACES.
013400 77  FS-TRANSACC             PIC XX   VALUE SPACES.
013500 77  FS-REPORTE              PIC XX   VALUE SPACES.
013600*
013700*---- SWITCHES DE FIN DE ARCHIVO ---------------------------------
013800 77  WS-STATUS-VUELO         PIC X.
013900     88  WS-FIN-VUELO               VALUE 'Y'.
014000     88  WS-NO-FIN-VUELO            VALUE 'N'.
014100 77  WS-STATUS-CLIENTE       PIC X.
014200     88  WS-FIN-CLIENTE             VALUE 'Y'.
014300     88  WS-NO-FIN-CLIENTE          VALUE 'N'.
014400 77  WS-STATUS-RESERVA       PIC X.
014500     88  WS-FIN-RESERVA             VALUE 'Y'.
014600     88  WS-NO-FIN-RESERVA          VALUE 'N'.
014700 77  WS-STATUS-TXN            PIC X.
014800     88  WS-FIN-TXN                 VALUE 'Y'.
014900     88  WS-NO-FIN-TXN              VALUE 'N'.
015000*
015100*---- TABLA DE VUELOS EN MEMORIA (CLAVE = TV-VUELO-ID) -----------
015200 77  WS-CANT-VUELOS          PIC 9(04) COMP VALUE ZEROS.
015300 77  WS-MAX-VUELO-ID         PIC 9(05) COMP VALUE ZEROS.
015400 01  WS-TABLA-VUELOS.
015500     03  WS-TAB-VUELO OCCURS 1 TO 200 TIMES
015600                      DEPENDING ON WS-CANT-VUELOS
015700                      ASCENDING KEY IS TV-VUELO-ID
015800                      INDEXED BY IX-VUELO.
015900         05  TV-VUELO-ID          PIC 9(05).
016000         05  TV-VUELO-NUMERO      PIC X(08).
016100         05  TV-VUELO-ORIGEN      PIC X(20).
016200         05  TV-VUELO-DESTINO     PIC X(20).
016300         05  TV-VUELO-FEC-SALIDA  PIC 9(08).
016400         05  TV-VUELO-ASIENTOS    PIC 9(04).
016500         05  TV-VUELO-PRECIO      PIC 9(05).
016600*
016700*---- TABLA DE CLIENTES EN MEMORIA (CLAVE = TC-CLIENTE-ID) -------
016800 77  WS-CANT-CLIENTES        PIC 9(04) COMP VALUE ZEROS.
016900 77  WS-MAX-CLIENTE-ID       PIC 9(05) COMP VALUE ZEROS.
017000 01  WS-TABLA-CLIENTES.
017100     03  WS-TAB-CLIENTE OCCURS 1 TO 1000 TIMES
017200                        DEPENDING ON WS-CANT-CLIENTES
017300                        ASCENDING KEY IS TC-CLIENTE-ID
017400                        INDEXED BY IX-CLIENTE.
017500         05  TC-CLIENTE-ID        PIC 9(05).
017600         05  TC-CLIENTE-NOMBRE    PIC X(30).
017700         05  TC-CLIENTE-TELEFONO  PIC X(15).
017800         05  TC-CLIENTE-EMAIL     PIC X(30).
017900         05  TC-CLIENTE-SALDO     PIC S9(07).
018000*
018100*---- TABLA DE RESERVAS EN MEMORIA (CLAVE = TR-RESERVA-ID) -------
018200 77  WS-CANT-RESERVAS        PIC 9(04) COMP VALUE ZEROS.
018300 77  WS-MAX-RESERVA-ID       PIC 9(05) COMP VALUE ZEROS.
018400 01  WS-TABLA-RESERVAS.
018500     03  WS-TAB-RESERVA OCCURS 1 TO 3000 TIMES
018600                        DEPENDING ON WS-CANT-RESERVAS
018700                        ASCENDING KEY IS TR-RESERVA-ID
018800                        INDEXED BY IX-RESERVA.
018900         05  TR-RESERVA-ID        PIC 9(05).
019000         05  TR-CLIENTE-ID        PIC 9(05).
019100         05  TR-VUELO-ID          PIC 9(05).
019200         05  TR-FECHA             PIC 9(08).
019300         05  TR-PRECIO            PIC 9(05).
019400*
019500*---- INDICE AUXILIAR PARA RECORRER / COMPACTAR TABLAS -----------
019600 77  WS-IX-AUX                PIC 9(04) COMP VALUE ZEROS.
019700 77  WS-IX-BAJA                PIC 9(04) COMP VALUE ZEROS.
019800*
019900*---- BANDERAS DE BUSQUEDA ---------------------------------------
020000 77  WS-SW-VUELO-ENCON       PIC X(02) VALUE 'NO'.
020100     88  WS-VUELO-ENCONTRADO       VALUE 'SI'.
020200 77  WS-SW-CLIENTE-ENCON     PIC X(02) VALUE 'NO'.
020300     88  WS-CLIENTE-ENCONTRADO     VALUE 'SI'.
020400 77  WS-SW-RESERVA-ENCON     PIC X(02) VALUE 'NO'.
020500     88  WS-RESERVA-ENCONTRADA     VALUE 'SI'.
020600 77  WS-SW-TXN-VALIDA        PIC X(02) VALUE 'SI'.
020700     88  WS-TXN-ES-VALIDA          VALUE 'SI'.
020800*
020900*---- AREA DE COMUNICACION CON LAS RUTINAS DE FECHA Y TARIFA -----
021000 01  LK-FECHAS.
021100     03  LK-FCH-FECHA-A       PIC 9(08).
021200     03  LK-FCH-FECHA-B       PIC 9(08).
021300     03  LK-FCH-DIAS          PIC S9(05) COMP.
021400 01  LK-PRECIO-AREA.
021500     03  LK-PRC-DIAS-FALTAN   PIC S9(05) COMP.
021600     03  LK-PRC-ASIENTOS      PIC 9(04).
021700     03  LK-PRC-PRECIO        PIC 9(05).
021800 01  LK-TARIFA-AREA.
021900     03  LK-TAR-DIAS-FALTAN   PIC S9(05) COMP.
022000     03  LK-TAR-RECARGO       PIC 9(05).
022100*
022200 77  WS-PGM-FECHAS            PIC X(08) VALUE 'PGMVUEJL'.
022300 77  WS-PGM-PRECIO            PIC X(08) VALUE 'PGMVUEPR'.
022400 77  WS-PGM-TARIFA            PIC X(08) VALUE 'PGMVUERF'.
022500 77  WS-DIAS-FALTAN           PIC S9(05) COMP VALUE ZEROS.
022600*
022700*---- CONTADORES DE CONTROL DE LA CORRIDA ------------------------
022800 77  WS-CANT-TXN-LEIDAS       PIC 9(05) COMP VALUE ZEROS.
022900 77  WS-CANT-TXN-APLICADAS    PIC 9(05) COMP VALUE ZEROS.
023000 77  WS-CANT-TXN-RECHAZADAS   PIC 9(05) COMP VALUE ZEROS.
023100 77  WS-TOTAL-RESERVAS        PIC 9(09) COMP-3 VALUE ZEROS.
023200*
023300 77  WS-MSG-ERROR             PIC X(40) VALUE SPACES.
023400*
023500*---- AREA EDITADA GENERICA PARA MONTOS/CONTADORES EN EL LISTADO -
023600 01  WS-MONTO-EDITADO         PIC ZZZ,ZZZ,ZZ9.
023700 01  WS-MONTO-EDITADO-R REDEFINES WS-MONTO-EDITADO.
023800     03  FILLER               PIC X(07).
023900     03  WS-MONTO-CORTO       PIC X(07).
024000*
024100*---- RENGLONES DEL LISTADO (FBA 132) ----------------------------
024200 01  WS-LINEA-ENCAB-VUELO.
024300     03  FILLER               PIC X(12) VALUE 'VUELO NRO. '.
024400     03  LIN-EV-ID             PIC ZZZZ9.
024500     03  FILLER               PIC X(04) VALUE SPACES.
024600     03  LIN-EV-NUMERO         PIC X(08).
024700     03  FILLER               PIC X(02) VALUE SPACES.
024800     03  LIN-EV-ORIGEN         PIC X(20).
024900     03  FILLER               PIC X(04) VALUE ' -> '.
025000     03  LIN-EV-DESTINO        PIC X(20).
025100     03  FILLER               PIC X(34) VALUE SPACES.
025200*
025300 01  WS-LINEA-DET-VUELO.
025400     03  FILLER               PIC X(08) VALUE '  SALIDA'.
025500     03  FILLER               PIC X(02) VALUE ': '.
025600     03  LIN-DV-FECHA          PIC 9(04)/99/99.
025700     03  FILLER               PIC X(12) VALUE '   ASIENTOS:'.
025800     03  LIN-DV-ASIENTOS       PIC ZZZ9.
025900     03  FILLER               PIC X(09) VALUE '   PRECIO'.
026000     03  FILLER               PIC X(02) VALUE ': '.
026100     03  LIN-DV-PRECIO         PIC ZZZZ9.
026200     03  FILLER               PIC X(65) VALUE SPACES.
026300*
026400 01  WS-LINEA-PASAJERO.
026500     03  FILLER               PIC X(05) VALUE '    -'.
026600     03  FILLER               PIC X(01) VALUE SPACES.
026700     03  LIN-PJ-NOMBRE         PIC X(30).
026800     03  FILLER               PIC X(96) VALUE SPACES.
026900*
027000 01  WS-LINEA-CLIENTE.
027100     03  FILLER               PIC X(09) VALUE 'CLIENTE #'.
027200     03  LIN-CL-ID             PIC ZZZZ9.
027300     03  FILLER               PIC X(03) VALUE ' - '.
027400     03  LIN-CL-NOMBRE         PIC X(30).
027500     03  FILLER               PIC X(03) VALUE ' - '.
027600     03  LIN-CL-TELEFONO       PIC X(15).
027700     03  FILLER               PIC X(03) VALUE ' - '.
027800     03  LIN-CL-EMAIL          PIC X(30).
027900     03  FILLER               PIC X(30) VALUE SPACES.
028000*
028100 01  WS-LINEA-ENCAB-RESERVA.
028200     03  FILLER               PIC X(15) VALUE 'RESERVAS DEL CL'.
028300     03  FILLER               PIC X(08) VALUE 'IENTE   '.
028400     03  LIN-ER-NOMBRE         PIC X(30).
028500     03  FILLER               PIC X(12) VALUE ' PARA VUELO '.
028600     03  LIN-ER-VUELO          PIC X(08).
028700     03  FILLER               PIC X(59) VALUE SPACES.
028800*
028900 01  WS-LINEA-DET-RESERVA.
029000     03  FILLER               PIC X(13) VALUE '  RESERVA NRO'.
029100     03  FILLER               PIC X(02) VALUE ': '.
029200     03  LIN-DR-ID             PIC ZZZZ9.
029300     03  FILLER               PIC X(11) VALUE '   FECHA : '.
029400     03  LIN-DR-FECHA          PIC 9(04)/99/99.
029500     03  FILLER               PIC X(10) VALUE '   PRECIO:'.
029600     03  LIN-DR-PRECIO         PIC ZZZZ9.
029700     03  FILLER               PIC X(61) VALUE SPACES.
029800*    VISTA ALTERNATIVA DE LA MISMA LINEA, SOLO EL CAMPO PRECIO,
029900*    PARA LA TRAZA DE DIFERENCIAS DE TARIFA EN RESERVAS.
030000 01  WS-LINEA-DET-RESERVA-R REDEFINES WS-LINEA-DET-RESERVA.
030100     03  FILLER               PIC X(51).
030200     03  LIN-DR-PRECIO-R       PIC X(05).
030300     03  FILLER               PIC X(61).
030400*
030500 01  WS-LINEA-ERROR.
030600     03  FILLER               PIC X(16) VALUE '*** RECHAZADA: '.
030700     03  LIN-ER-CODIGO         PIC X(02).
030800     03  FILLER               PIC X(03) VALUE ' - '.
030900     03  LIN-ER-MENSAJE        PIC X(40).
031000     03  FILLER               PIC X(71) VALUE SPACES.
031100*
031200 01  WS-LINEA-TITULO.
031300     03  FILLER               PIC X(01) VALUE SPACES.
031400     03  LIN-TI-TEXTO          PIC X(60).
031500     03  FILLER               PIC X(71) VALUE SPACES.
031600*
031700 01  WS-LINEA-TOTAL.
031800     03  FILLER               PIC X(01) VALUE SPACES.
031900     03  LIN-TO-ETIQUETA       PIC X(42).
032000     03  LIN-TO-VALOR          PIC ZZZ,ZZZ,ZZ9.
032100     03  FILLER               PIC X(78) VALUE SPACES.
032200*
032300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032400*
032500*----------------------------------------------------------------
032600 PROCEDURE DIVISION.
032700*
032800 MAIN-PROGRAM-I.
032900*
033000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
033100     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
033200             UNTIL WS-FIN-TXN
033300     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
033400*
033500 MAIN-PROGRAM-F.  GOBACK.
033600*
033700*-----------------------------------------------------------------
033800*    1000 - APERTURA Y CARGA DE LOS TRES MAESTROS
033900*-----------------------------------------------------------------
034000 1000-INICIO-I.
034100*
034200     SET WS-NO-FIN-VUELO    TO TRUE
034300     SET WS-NO-FIN-CLIENTE  TO TRUE
034400     SET WS-NO-FIN-RESERVA  TO TRUE
034500     SET WS-NO-FIN-TXN      TO TRUE
034600*
034700     PERFORM 1100-CARGAR-VUELOS-I   THRU 1100-CARGAR-VUELOS-F
034800     PERFORM 1200-CARGAR-CLIENTES-I THRU 1200-CARGAR-CLIENTES-F
034900     PERFORM 1300-CARGAR-RESERVAS-I THRU 1300-CARGAR-RESERVAS-F
035000*
035100     OPEN INPUT  TRANSACC
035200     IF FS-TRANSACC IS NOT EQUAL '00' THEN
035300        DISPLAY '* ERROR EN OPEN TRANSACC = ' FS-TRANSACC
035400        MOVE 9999 TO RETURN-CODE
035500        SET WS-FIN-TXN TO TRUE
035600     END-IF
035700*
035800     OPEN OUTPUT REPORTE
035900     IF FS-REPORTE IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN OPEN REPORTE = ' FS-REPORTE
036100        MOVE 9999 TO RETURN-CODE
036200        SET WS-FIN-TXN TO TRUE
036300     END-IF
036400*
036500     IF RETURN-CODE = ZEROS THEN
036600        PERFORM 2100-LEER-TXN-I THRU 2100-LEER-TXN-F
036700     END-IF.
036800*
036900 1000-INICIO-F.  EXIT.
037000*
037100*---- CARGA DE VUELOS --------------------------------------------
037200 1100-CARGAR-VUELOS-I.
037300*
037400     OPEN INPUT VUELOS
037500     IF FS-VUELOS IS NOT EQUAL '00' THEN
037600        DISPLAY '* ERROR EN OPEN VUELOS = ' FS-VUELOS
037700        MOVE 9999 TO RETURN-CODE
037800        SET WS-FIN-VUELO TO TRUE
037900     END-IF
038000*
038100     PERFORM 1110-LEER-VUELO-I THRU 1110-LEER-VUELO-F
038200*
038300     PERFORM 1120-PROC-VUELO-I THRU 1120-PROC-VUELO-F
038400             UNTIL WS-FIN-VUELO
038500*
038600     CLOSE VUELOS.
038700*
038800 1100-CARGAR-VUELOS-F.  EXIT.
038900*
039000 1110-LEER-VUELO-I.
039100*
039200     READ VUELOS INTO WS-REG-VUELO
039300     EVALUATE FS-VUELOS
039400        WHEN '00'
039500           CONTINUE
039600        WHEN '10'
039700           SET WS-FIN-VUELO TO TRUE
039800        WHEN OTHER
039900           DISPLAY '* ERROR EN LECTURA VUELOS = ' FS-VUELOS
040000           MOVE 9999 TO RETURN-CODE
040100           SET WS-FIN-VUELO TO TRUE
040200     END-EVALUATE.
040300*
040400 1110-LEER-VUELO-F.  EXIT.
040500*
040600*---- VALIDA, ALTA EN TABLA Y LEE EL PROXIMO VUELO ---------------
040700 1120-PROC-VUELO-I.
040800*
040900     SET WS-VUELO-ENCONTRADO TO FALSE
041000     MOVE 'NO' TO WS-SW-VUELO-ENCON
041100     IF WS-CANT-VUELOS > ZEROS THEN
041200        SET IX-VUELO TO WS-CANT-VUELOS
041300        SEARCH ALL WS-TAB-VUELO
041400           WHEN TV-VUELO-ID (IX-VUELO) = VUE-ID
041500              SET WS-VUELO-ENCONTRADO TO TRUE
041600              DISPLAY '* VUELO DUPLICADO EN CARGA: ' VUE-ID
041700        END-SEARCH
041800     END-IF
041900     IF NOT WS-VUELO-ENCONTRADO THEN
042000        ADD 1 TO WS-CANT-VUELOS
042100        SET IX-VUELO TO WS-CANT-VUELOS
042200        MOVE VUE-ID           TO TV-VUELO-ID (IX-VUELO)
042300        MOVE VUE-NUMERO       TO TV-VUELO-NUMERO (IX-VUELO)
042400        MOVE VUE-ORIGEN       TO TV-VUELO-ORIGEN (IX-VUELO)
042500        MOVE VUE-DESTINO      TO TV-VUELO-DESTINO (IX-VUELO)
042600        MOVE VUE-FEC-SALIDA   TO TV-VUELO-FEC-SALIDA (IX-VUELO)
042700        MOVE VUE-ASIENTOS     TO TV-VUELO-ASIENTOS (IX-VUELO)
042800        MOVE VUE-PRECIO-LISTA TO TV-VUELO-PRECIO (IX-VUELO)
042900        IF VUE-ID > WS-MAX-VUELO-ID THEN
043000           MOVE VUE-ID TO WS-MAX-VUELO-ID
043100        END-IF
043200     END-IF
043300     SET WS-VUELO-ENCONTRADO TO FALSE
043400     MOVE 'NO' TO WS-SW-VUELO-ENCON
043500     PERFORM 1110-LEER-VUELO-I THRU 1110-LEER-VUELO-F.
043600*
043700 1120-PROC-VUELO-F.  EXIT.
043800*
043900*---- CARGA DE CLIENTES ------------------------------------------
044000 1200-CARGAR-CLIENTES-I.
044100*
044200     OPEN INPUT CLIENTES
044300     IF FS-CLIENTES IS NOT EQUAL '00' THEN
044400        DISPLAY '* ERROR EN OPEN CLIENTES = ' FS-CLIENTES
044500        MOVE 9999 TO RETURN-CODE
044600        SET WS-FIN-CLIENTE TO TRUE
044700     END-IF
044800*
044900     PERFORM 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F
045000*
045100     PERFORM 1220-PROC-CLIENTE-I THRU 1220-PROC-CLIENTE-F
045200             UNTIL WS-FIN-CLIENTE
045300*
045400     CLOSE CLIENTES.
045500*
045600 1200-CARGAR-CLIENTES-F.  EXIT.
045700*
045800 1210-LEER-CLIENTE-I.
045900*
046000     READ CLIENTES INTO WS-REG-CLIENTE
046100     EVALUATE FS-CLIENTES
046200        WHEN '00'
046300           CONTINUE
046400        WHEN '10'
046500           SET WS-FIN-CLIENTE TO TRUE
046600        WHEN OTHER
046700           DISPLAY '* ERROR EN LECTURA CLIENTES = ' FS-CLIENTES
046800           MOVE 9999 TO RETURN-CODE
046900           SET WS-FIN-CLIENTE TO TRUE
047000     END-EVALUATE.
047100*
047200 1210-LEER-CLIENTE-F.  EXIT.
047300*
047400*---- VALIDA, ALTA EN TABLA Y LEE EL PROXIMO CLIENTE -------------
047500 1220-PROC-CLIENTE-I.
047600*
047700     SET WS-CLIENTE-ENCONTRADO TO FALSE
047800     MOVE 'NO' TO WS-SW-CLIENTE-ENCON
047900     IF WS-CANT-CLIENTES > ZEROS THEN
048000        SET IX-CLIENTE TO WS-CANT-CLIENTES
048100        SEARCH ALL WS-TAB-CLIENTE
048200           WHEN TC-CLIENTE-ID (IX-CLIENTE) = CLI-ID
048300              SET WS-CLIENTE-ENCONTRADO TO TRUE
048400              DISPLAY '* CLIENTE DUPLICADO EN CARGA: ' CLI-ID
048500        END-SEARCH
048600     END-IF
048700     IF NOT WS-CLIENTE-ENCONTRADO THEN
048800        ADD 1 TO WS-CANT-CLIENTES
048900        SET IX-CLIENTE TO WS-CANT-CLIENTES
049000        MOVE CLI-ID        TO TC-CLIENTE-ID (IX-CLIENTE)
049100        MOVE CLI-NOMBRE    TO TC-CLIENTE-NOMBRE (IX-CLIENTE)
049200        MOVE CLI-TELEFONO  TO TC-CLIENTE-TELEFONO (IX-CLIENTE)
049300        MOVE CLI-EMAIL     TO TC-CLIENTE-EMAIL (IX-CLIENTE)
049400        MOVE CLI-SALDO     TO TC-CLIENTE-SALDO (IX-CLIENTE)
049500        IF CLI-ID > WS-MAX-CLIENTE-ID THEN
049600           MOVE CLI-ID TO WS-MAX-CLIENTE-ID
049700        END-IF
049800     END-IF
049900     SET WS-CLIENTE-ENCONTRADO TO FALSE
050000     MOVE 'NO' TO WS-SW-CLIENTE-ENCON
050100     PERFORM 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F.
050200*
050300 1220-PROC-CLIENTE-F.  EXIT.
050400*
050500*---- CARGA DE RESERVAS ------------------------------------------
050600 1300-CARGAR-RESERVAS-I.
050700*
050800     OPEN INPUT RESERVAS
050900     IF FS-RESERVAS IS NOT EQUAL '00' THEN
051000        DISPLAY '* ERROR EN OPEN RESERVAS = ' FS-RESERVAS
051100        MOVE 9999 TO RETURN-CODE
051200        SET WS-FIN-RESERVA TO TRUE
051300     END-IF
051400*
051500     PERFORM 1310-LEER-RESERVA-I THRU 1310-LEER-RESERVA-F
051600*
051700     PERFORM 1320-PROC-RESERVA-I THRU 1320-PROC-RESERVA-F
051800             UNTIL WS-FIN-RESERVA
051900*
052000     CLOSE RESERVAS.
052100*
052200 1300-CARGAR-RESERVAS-F.  EXIT.
052300*
052400 1310-LEER-RESERVA-I.
052500*
052600     READ RESERVAS INTO WS-REG-RESERVA
052700     EVALUATE FS-RESERVAS
052800        WHEN '00'
052900           CONTINUE
053000        WHEN '10'
053100           SET WS-FIN-RESERVA TO TRUE
053200        WHEN OTHER
053300           DISPLAY '* ERROR EN LECTURA RESERVAS = ' FS-RESERVAS
053400           MOVE 9999 TO RETURN-CODE
053500           SET WS-FIN-RESERVA TO TRUE
053600     END-EVALUATE.
053700*
053800 1310-LEER-RESERVA-F.  EXIT.
053900*
054000*---- VALIDA CONTRA VUELO/CLIENTE, ALTA EN TABLA Y LEE LA --------
054100*---- PROXIMA RESERVA --------------------------------------------
054200 1320-PROC-RESERVA-I.
054300*
054400     MOVE RES-CLIENTE-ID TO TXN-CLIENTE-ID
054500     MOVE RES-VUELO-ID   TO TXN-VUELO-ID
054600     PERFORM 3100-BUSCAR-VUELO-I   THRU 3100-BUSCAR-VUELO-F
054700     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
054800*
054900     IF WS-VUELO-ENCONTRADO AND WS-CLIENTE-ENCONTRADO THEN
055000        ADD 1 TO WS-CANT-RESERVAS
055100        SET IX-RESERVA TO WS-CANT-RESERVAS
055200        MOVE RES-ID          TO TR-RESERVA-ID (IX-RESERVA)
055300        MOVE RES-CLIENTE-ID  TO TR-CLIENTE-ID (IX-RESERVA)
055400        MOVE RES-VUELO-ID    TO TR-VUELO-ID (IX-RESERVA)
055500        MOVE RES-FECHA       TO TR-FECHA (IX-RESERVA)
055600        MOVE RES-PRECIO      TO TR-PRECIO (IX-RESERVA)
055700        IF RES-ID > WS-MAX-RESERVA-ID THEN
055800           MOVE RES-ID TO WS-MAX-RESERVA-ID
055900        END-IF
056000     ELSE
056100        DISPLAY '* RESERVA SIN CLIENTE O VUELO - SE DESCARTA: '
056200                RES-ID
056300     END-IF
056400     PERFORM 1310-LEER-RESERVA-I THRU 1310-LEER-RESERVA-F.
056500*
056600 1320-PROC-RESERVA-F.  EXIT.
056700*
056800*-----------------------------------------------------------------
056900*    2000 - PROCESO DE TRANSACCIONES (UNA POR REGISTRO)
057000*-----------------------------------------------------------------
057100 2000-PROCESO-I.
057200*
057300     ADD 1 TO WS-CANT-TXN-LEIDAS
057400     MOVE 'SI' TO WS-SW-TXN-VALIDA
057500     MOVE SPACES TO WS-MSG-ERROR
057600*
057700     EVALUATE TXN-CODIGO
057800        WHEN 'AF'
057900           PERFORM 2010-ALTA-VUELO-I     THRU 2010-ALTA-VUELO-F
058000        WHEN 'AC'
058100           PERFORM 2020-ALTA-CLIENTE-I   THRU 2020-ALTA-CLIENTE-F
058200        WHEN 'AB'
058300           PERFORM 2030-ALTA-RESERVA-I   THRU 2030-ALTA-RESERVA-F
058400        WHEN 'EB'
058500           PERFORM 2040-MODIF-RESERVA-I  THRU 2040-MODIF-RESERVA-F
058600        WHEN 'CB'
058700           PERFORM 2050-BAJA-RESERVA-I   THRU 2050-BAJA-RESERVA-F
058800        WHEN 'SF'
058900           PERFORM 2060-CONSULTA-VUELO-I
059000              THRU 2060-CONSULTA-VUELO-F
059100        WHEN 'SC'
059200           PERFORM 2070-CONSULTA-CLIE-I  THRU 2070-CONSULTA-CLIE-F
059300        WHEN 'VB'
059400           PERFORM 2080-CONSULTA-RES-I   THRU 2080-CONSULTA-RES-F
059500        WHEN OTHER
059600           MOVE 'CODIGO DE TRANSACCION DESCONOCIDO'
059700             TO WS-MSG-ERROR
059800           MOVE 'NO' TO WS-SW-TXN-VALIDA
059900     END-EVALUATE
060000*
060100     IF WS-TXN-ES-VALIDA THEN
060200        ADD 1 TO WS-CANT-TXN-APLICADAS
060300     ELSE
060400        PERFORM 2900-RECHAZAR-TXN-I THRU 2900-RECHAZAR-TXN-F
060500     END-IF
060600*
060700     PERFORM 2100-LEER-TXN-I THRU 2100-LEER-TXN-F.
060800*
060900 2000-PROCESO-F.  EXIT.
061000*
061100*---- AF: ALTA DE VUELO ------------------------------------------
061200 2010-ALTA-VUELO-I.
061300*
061400     PERFORM 3400-VALIDAR-VUELO-DUP-I
061500        THRU 3400-VALIDAR-VUELO-DUP-F
061600*
061700     IF WS-VUELO-ENCONTRADO THEN
061800        MOVE 'YA EXISTE UN VUELO CON ESE NUMERO Y FECHA DE'
061900          TO WS-MSG-ERROR
062000        MOVE 'NO' TO WS-SW-TXN-VALIDA
062100     ELSE
062200        ADD 1 TO WS-CANT-VUELOS
062300        SET IX-VUELO TO WS-CANT-VUELOS
062400        ADD 1 TO WS-MAX-VUELO-ID
062500        MOVE WS-MAX-VUELO-ID  TO TV-VUELO-ID (IX-VUELO)
062600        MOVE TXN-VUE-NUMERO   TO TV-VUELO-NUMERO (IX-VUELO)
062700        MOVE TXN-VUE-ORIGEN   TO TV-VUELO-ORIGEN (IX-VUELO)
062800        MOVE TXN-VUE-DESTINO  TO TV-VUELO-DESTINO (IX-VUELO)
062900        MOVE TXN-VUE-FEC-SALIDA TO TV-VUELO-FEC-SALIDA (IX-VUELO)
063000        MOVE TXN-VUE-ASIENTOS TO TV-VUELO-ASIENTOS (IX-VUELO)
063100        MOVE TXN-VUE-PRECIO   TO TV-VUELO-PRECIO (IX-VUELO)
063200     END-IF.
063300*
063400 2010-ALTA-VUELO-F.  EXIT.
063500*
063600*---- AC: ALTA DE CLIENTE ----------------------------------------
063700 2020-ALTA-CLIENTE-I.
063800*
063900     ADD 1 TO WS-CANT-CLIENTES
064000     SET IX-CLIENTE TO WS-CANT-CLIENTES
064100     ADD 1 TO WS-MAX-CLIENTE-ID
064200     MOVE WS-MAX-CLIENTE-ID TO TC-CLIENTE-ID (IX-CLIENTE)
064300     MOVE TXN-CLI-NOMBRE    TO TC-CLIENTE-NOMBRE (IX-CLIENTE)
064400     MOVE TXN-CLI-TELEFONO  TO TC-CLIENTE-TELEFONO (IX-CLIENTE)
064500     MOVE TXN-CLI-EMAIL     TO TC-CLIENTE-EMAIL (IX-CLIENTE)
064600     MOVE ZEROS             TO TC-CLIENTE-SALDO (IX-CLIENTE).
064700*
064800 2020-ALTA-CLIENTE-F.  EXIT.
064900*
065000*---- AB: ALTA DE RESERVA ----------------------------------------
065100 2030-ALTA-RESERVA-I.
065200*
065300     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
065400     PERFORM 3100-BUSCAR-VUELO-I   THRU 3100-BUSCAR-VUELO-F
065500*
065600     IF NOT WS-CLIENTE-ENCONTRADO THEN
065700        MOVE 'NO EXISTE UN CLIENTE CON ESE ID' TO WS-MSG-ERROR
065800        MOVE 'NO' TO WS-SW-TXN-VALIDA
065900     ELSE
066000        IF NOT WS-VUELO-ENCONTRADO THEN
066100           MOVE 'NO EXISTE UN VUELO CON ESE ID' TO WS-MSG-ERROR
066200           MOVE 'NO' TO WS-SW-TXN-VALIDA
066300        ELSE
066400           MOVE WS-FECHA-PROCESO           TO LK-FCH-FECHA-A
066500           MOVE TV-VUELO-FEC-SALIDA (IX-VUELO) TO LK-FCH-FECHA-B
066600           CALL WS-PGM-FECHAS USING LK-FECHAS
066700           MOVE LK-FCH-DIAS TO WS-DIAS-FALTAN
066800*
066900           MOVE WS-DIAS-FALTAN TO LK-PRC-DIAS-FALTAN
067000           MOVE TV-VUELO-ASIENTOS (IX-VUELO) TO LK-PRC-ASIENTOS
067100           CALL WS-PGM-PRECIO USING LK-PRECIO-AREA
067200*
067300           ADD 1 TO WS-CANT-RESERVAS
067400           SET IX-RESERVA TO WS-CANT-RESERVAS
067500           ADD 1 TO WS-MAX-RESERVA-ID
067600           MOVE WS-MAX-RESERVA-ID TO TR-RESERVA-ID (IX-RESERVA)
067700           MOVE TXN-CLIENTE-ID    TO TR-CLIENTE-ID (IX-RESERVA)
067800           MOVE TXN-VUELO-ID      TO TR-VUELO-ID (IX-RESERVA)
067900           MOVE WS-FECHA-PROCESO  TO TR-FECHA (IX-RESERVA)
068000           MOVE LK-PRC-PRECIO     TO TR-PRECIO (IX-RESERVA)
068100        END-IF
068200     END-IF.
068300*
068400 2030-ALTA-RESERVA-F.  EXIT.
068500*
068600*---- EB: MODIFICACION DE RESERVA --------------------------------
068700 2040-MODIF-RESERVA-I.
068800*
068900     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
069000     PERFORM 3100-BUSCAR-VUELO-I   THRU 3100-BUSCAR-VUELO-F
069100     PERFORM 3300-BUSCAR-RESERVA-I THRU 3300-BUSCAR-RESERVA-F
069200*
069300     IF NOT WS-CLIENTE-ENCONTRADO THEN
069400        MOVE 'NO EXISTE UN CLIENTE CON ESE ID' TO WS-MSG-ERROR
069500        MOVE 'NO' TO WS-SW-TXN-VALIDA
069600     ELSE
069700        IF NOT WS-VUELO-ENCONTRADO THEN
069800           MOVE 'NO EXISTE UN VUELO CON ESE ID' TO WS-MSG-ERROR
069900           MOVE 'NO' TO WS-SW-TXN-VALIDA
070000        ELSE
070100           IF NOT WS-RESERVA-ENCONTRADA THEN
070200              MOVE 'NO EXISTE RESERVA PARA ESE CLIENTE Y VUELO'
070300                TO WS-MSG-ERROR
070400              MOVE 'NO' TO WS-SW-TXN-VALIDA
070500           ELSE
070600              IF TXN-FECHA-NUEVA < WS-FECHA-PROCESO OR
070700                 TXN-FECHA-NUEVA >
070800                     TV-VUELO-FEC-SALIDA (IX-VUELO) THEN
070900                 MOVE 'FECHA DE RESERVA INVALIDA'
071000                   TO WS-MSG-ERROR
071100                 MOVE 'NO' TO WS-SW-TXN-VALIDA
071200              ELSE
071300                 MOVE WS-FECHA-PROCESO TO LK-FCH-FECHA-A
071400                 MOVE TV-VUELO-FEC-SALIDA (IX-VUELO)
071500                   TO LK-FCH-FECHA-B
071600                 CALL WS-PGM-FECHAS USING LK-FECHAS
071700                 MOVE LK-FCH-DIAS TO WS-DIAS-FALTAN
071800*
071900                 MOVE WS-DIAS-FALTAN TO LK-TAR-DIAS-FALTAN
072000                 CALL WS-PGM-TARIFA USING LK-TARIFA-AREA
072100*
072200                 MOVE TXN-FECHA-NUEVA
072300                   TO TR-FECHA (IX-RESERVA)
072400                 ADD LK-TAR-RECARGO
072500                   TO TR-PRECIO (IX-RESERVA)
072600              END-IF
072700           END-IF
072800        END-IF
072900     END-IF.
073000*
073100 2040-MODIF-RESERVA-F.  EXIT.
073200*
073300*---- CB: BAJA DE RESERVA ----------------------------------------
073400 2050-BAJA-RESERVA-I.
073500*
073600     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
073700     PERFORM 3100-BUSCAR-VUELO-I   THRU 3100-BUSCAR-VUELO-F
073800     PERFORM 3300-BUSCAR-RESERVA-I THRU 3300-BUSCAR-RESERVA-F
073900*
074000     IF NOT WS-CLIENTE-ENCONTRADO THEN
074100        MOVE 'NO EXISTE UN CLIENTE CON ESE ID' TO WS-MSG-ERROR
074200        MOVE 'NO' TO WS-SW-TXN-VALIDA
074300     ELSE
074400        IF NOT WS-VUELO-ENCONTRADO THEN
074500           MOVE 'NO EXISTE UN VUELO CON ESE ID' TO WS-MSG-ERROR
074600           MOVE 'NO' TO WS-SW-TXN-VALIDA
074700        ELSE
074800           IF NOT WS-RESERVA-ENCONTRADA THEN
074900              MOVE 'NO EXISTE RESERVA PARA ESE CLIENTE Y VUELO'
075000                TO WS-MSG-ERROR
075100              MOVE 'NO' TO WS-SW-TXN-VALIDA
075200           ELSE
075300              PERFORM 3500-COMPACTAR-RESERVA-I
075400                 THRU 3500-COMPACTAR-RESERVA-F
075500           END-IF
075600        END-IF
075700     END-IF.
075800*
075900 2050-BAJA-RESERVA-F.  EXIT.
076000*
076100*---- SF: CONSULTA DE VUELO (CABECERA + PASAJEROS) ---------------
076200 2060-CONSULTA-VUELO-I.
076300*
076400     PERFORM 3100-BUSCAR-VUELO-I THRU 3100-BUSCAR-VUELO-F
076500*
076600     IF NOT WS-VUELO-ENCONTRADO THEN
076700        MOVE 'NO EXISTE UN VUELO CON ESE ID' TO WS-MSG-ERROR
076800        MOVE 'NO' TO WS-SW-TXN-VALIDA
076900     ELSE
077000        IF TV-VUELO-FEC-SALIDA (IX-VUELO) NOT > WS-FECHA-PROCESO
077100        THEN
077200           MOVE 'VUELO YA PARTIO, NO SE LISTA' TO WS-MSG-ERROR
077300           MOVE 'NO' TO WS-SW-TXN-VALIDA
077400        ELSE
077500           MOVE TV-VUELO-ID (IX-VUELO)     TO LIN-EV-ID
077600           MOVE TV-VUELO-NUMERO (IX-VUELO) TO LIN-EV-NUMERO
077700           MOVE TV-VUELO-ORIGEN (IX-VUELO) TO LIN-EV-ORIGEN
077800           MOVE TV-VUELO-DESTINO (IX-VUELO) TO LIN-EV-DESTINO
077900           WRITE REG-REPORTE FROM WS-LINEA-ENCAB-VUELO
078000*
078100           MOVE TV-VUELO-FEC-SALIDA (IX-VUELO) TO LIN-DV-FECHA
078200           MOVE TV-VUELO-ASIENTOS (IX-VUELO)   TO LIN-DV-ASIENTOS
078300           MOVE TV-VUELO-PRECIO (IX-VUELO)     TO LIN-DV-PRECIO
078400           WRITE REG-REPORTE FROM WS-LINEA-DET-VUELO
078500*
078600           PERFORM 2065-LISTAR-PASAJERO-I
078700                   THRU 2065-LISTAR-PASAJERO-F
078800                   VARYING WS-IX-AUX FROM 1 BY 1
078900                   UNTIL WS-IX-AUX > WS-CANT-RESERVAS
079000        END-IF
079100     END-IF.
079200*
079300 2060-CONSULTA-VUELO-F.  EXIT.
079400*
079500*---- LISTA UN PASAJERO DEL VUELO CONSULTADO (SI CORRESPONDE) ----
079600 2065-LISTAR-PASAJERO-I.
079700*
079800     IF TR-VUELO-ID (WS-IX-AUX) = TXN-VUELO-ID THEN
079900        MOVE TR-CLIENTE-ID (WS-IX-AUX) TO TXN-CLIENTE-ID
080000        PERFORM 3200-BUSCAR-CLIENTE-I
080100           THRU 3200-BUSCAR-CLIENTE-F
080200        IF WS-CLIENTE-ENCONTRADO THEN
080300           MOVE TC-CLIENTE-NOMBRE (IX-CLIENTE)
080400             TO LIN-PJ-NOMBRE
080500           WRITE REG-REPORTE FROM WS-LINEA-PASAJERO
080600        END-IF
080700     END-IF.
080800*
080900 2065-LISTAR-PASAJERO-F.  EXIT.
081000*
081100*---- SC: CONSULTA DE CLIENTE ------------------------------------
081200 2070-CONSULTA-CLIE-I.
081300*
081400     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
081500*
081600     IF NOT WS-CLIENTE-ENCONTRADO THEN
081700        MOVE 'NO EXISTE UN CLIENTE CON ESE ID' TO WS-MSG-ERROR
081800        MOVE 'NO' TO WS-SW-TXN-VALIDA
081900     ELSE
082000        MOVE TC-CLIENTE-ID (IX-CLIENTE)       TO LIN-CL-ID
082100        MOVE TC-CLIENTE-NOMBRE (IX-CLIENTE)   TO LIN-CL-NOMBRE
082200        MOVE TC-CLIENTE-TELEFONO (IX-CLIENTE) TO LIN-CL-TELEFONO
082300        MOVE TC-CLIENTE-EMAIL (IX-CLIENTE)    TO LIN-CL-EMAIL
082400        WRITE REG-REPORTE FROM WS-LINEA-CLIENTE
082500     END-IF.
082600*
082700 2070-CONSULTA-CLIE-F.  EXIT.
082800*
082900*---- VB: CONSULTA DE RESERVA ------------------------------------
083000 2080-CONSULTA-RES-I.
083100*
083200     PERFORM 3200-BUSCAR-CLIENTE-I THRU 3200-BUSCAR-CLIENTE-F
083300     PERFORM 3100-BUSCAR-VUELO-I   THRU 3100-BUSCAR-VUELO-F
083400     PERFORM 3300-BUSCAR-RESERVA-I THRU 3300-BUSCAR-RESERVA-F
083500*
083600     IF NOT WS-CLIENTE-ENCONTRADO THEN
083700        MOVE 'NO EXISTE UN CLIENTE CON ESE ID' TO WS-MSG-ERROR
083800        MOVE 'NO' TO WS-SW-TXN-VALIDA
083900     ELSE
084000        IF NOT WS-VUELO-ENCONTRADO THEN
084100           MOVE 'NO EXISTE UN VUELO CON ESE ID' TO WS-MSG-ERROR
084200           MOVE 'NO' TO WS-SW-TXN-VALIDA
084300        ELSE
084400           IF NOT WS-RESERVA-ENCONTRADA THEN
084500              MOVE 'NO EXISTE RESERVA PARA ESE CLIENTE Y VUELO'
084600                TO WS-MSG-ERROR
084700              MOVE 'NO' TO WS-SW-TXN-VALIDA
084800           ELSE
084900              MOVE TC-CLIENTE-NOMBRE (IX-CLIENTE)
085000                TO LIN-ER-NOMBRE
085100              MOVE TV-VUELO-NUMERO (IX-VUELO)
085200                TO LIN-ER-VUELO
085300              WRITE REG-REPORTE FROM WS-LINEA-ENCAB-RESERVA
085400*
085500              MOVE TR-RESERVA-ID (IX-RESERVA) TO LIN-DR-ID
085600              MOVE TR-FECHA (IX-RESERVA)      TO LIN-DR-FECHA
085700              MOVE TR-PRECIO (IX-RESERVA)     TO LIN-DR-PRECIO
085800              WRITE REG-REPORTE FROM WS-LINEA-DET-RESERVA
085900              IF WS-SW-TRAZA-ON THEN
086000                 DISPLAY '***VB - PRECIO DE LA RESERVA: '
086100                         LIN-DR-PRECIO-R
086200              END-IF
086300           END-IF
086400        END-IF
086500     END-IF.
086600*
086700 2080-CONSULTA-RES-F.  EXIT.
086800*
086900*---- LECTURA DEL ARCHIVO DE TRANSACCIONES -----------------------
087000 2100-LEER-TXN-I.
087100*
087200     READ TRANSACC INTO WS-REG-TRANSAC
087300     EVALUATE FS-TRANSACC
087400        WHEN '00'
087500           CONTINUE
087600        WHEN '10'
087700           SET WS-FIN-TXN TO TRUE
087800        WHEN OTHER
087900           DISPLAY '* ERROR EN LECTURA TRANSACC = ' FS-TRANSACC
088000           MOVE 9999 TO RETURN-CODE
088100           SET WS-FIN-TXN TO TRUE
088200     END-EVALUATE.
088300*
088400 2100-LEER-TXN-F.  EXIT.
088500*
088600*---- TRANSACCION RECHAZADA: CONTAR Y LISTAR ---------------------
088700 2900-RECHAZAR-TXN-I.
088800*
088900     ADD 1 TO WS-CANT-TXN-RECHAZADAS
089000     MOVE TXN-CODIGO   TO LIN-ER-CODIGO
089100     MOVE WS-MSG-ERROR TO LIN-ER-MENSAJE
089200     WRITE REG-REPORTE FROM WS-LINEA-ERROR
089300     IF WS-SW-TRAZA-ON THEN
089400        DISPLAY '*** TXN RECHAZADA: ' TXN-CODIGO
089500                ' - ' WS-MSG-ERROR
089600     END-IF.
089700*
089800 2900-RECHAZAR-TXN-F.  EXIT.
089900*
090000*-----------------------------------------------------------------
090100*    3000 - BUSQUEDAS Y VALIDACIONES DEL REGISTRO
090200*-----------------------------------------------------------------
090300 3100-BUSCAR-VUELO-I.
090400*
090500     SET WS-VUELO-ENCONTRADO TO FALSE
090600     MOVE 'NO' TO WS-SW-VUELO-ENCON
090700     IF WS-CANT-VUELOS > ZEROS THEN
090800        SET IX-VUELO TO WS-CANT-VUELOS
090900        SEARCH ALL WS-TAB-VUELO
091000           WHEN TV-VUELO-ID (IX-VUELO) = TXN-VUELO-ID
091100              SET WS-VUELO-ENCONTRADO TO TRUE
091200        END-SEARCH
091300     END-IF.
091400*
091500 3100-BUSCAR-VUELO-F.  EXIT.
091600*
091700 3200-BUSCAR-CLIENTE-I.
091800*
091900     SET WS-CLIENTE-ENCONTRADO TO FALSE
092000     MOVE 'NO' TO WS-SW-CLIENTE-ENCON
092100     IF WS-CANT-CLIENTES > ZEROS THEN
092200        SET IX-CLIENTE TO WS-CANT-CLIENTES
092300        SEARCH ALL WS-TAB-CLIENTE
092400           WHEN TC-CLIENTE-ID (IX-CLIENTE) = TXN-CLIENTE-ID
092500              SET WS-CLIENTE-ENCONTRADO TO TRUE
092600        END-SEARCH
092700     END-IF.
092800*
092900 3200-BUSCAR-CLIENTE-F.  EXIT.
093000*
093100*---- BUSQUEDA LINEAL DE LA RESERVA DE UN CLIENTE EN UN VUELO ----
093200 3300-BUSCAR-RESERVA-I.
093300*
093400     SET WS-RESERVA-ENCONTRADA TO FALSE
093500     MOVE 'NO' TO WS-SW-RESERVA-ENCON
093600     IF WS-CANT-RESERVAS > ZEROS THEN
093700        SET IX-RESERVA TO 1
093800        SEARCH WS-TAB-RESERVA
093900           AT END
094000              CONTINUE
094100           WHEN TR-CLIENTE-ID (IX-RESERVA) = TXN-CLIENTE-ID AND
094200                TR-VUELO-ID   (IX-RESERVA) = TXN-VUELO-ID
094300              SET WS-RESERVA-ENCONTRADA TO TRUE
094400        END-SEARCH
094500     END-IF.
094600*
094700 3300-BUSCAR-RESERVA-F.  EXIT.
094800*
094900*---- VALIDA VUELO DUPLICADO (MISMO NUMERO Y FECHA DE SALIDA) ----
095000 3400-VALIDAR-VUELO-DUP-I.
095100*
095200     SET WS-VUELO-ENCONTRADO TO FALSE
095300     MOVE 'NO' TO WS-SW-VUELO-ENCON
095400     IF WS-CANT-VUELOS > ZEROS THEN
095500        SET IX-VUELO TO 1
095600        SEARCH WS-TAB-VUELO
095700           AT END
095800              CONTINUE
095900           WHEN TV-VUELO-NUMERO (IX-VUELO) = TXN-VUE-NUMERO AND
096000                TV-VUELO-FEC-SALIDA (IX-VUELO) =
096100                    TXN-VUE-FEC-SALIDA
096200              SET WS-VUELO-ENCONTRADO TO TRUE
096300        END-SEARCH
096400     END-IF.
096500*
096600 3400-VALIDAR-VUELO-DUP-F.  EXIT.
096700*
096800*---- COMPACTA LA TABLA DE RESERVAS TRAS UNA BAJA (CB) -----------
096900*     PEDIDO T-7214: ANTES SOLO RESTABA EL CONTADOR Y DEJABA
097000*     EL "AGUJERO" EN LA TABLA; AHORA CORRE LOS SUBSIGUIENTES.
097100 3500-COMPACTAR-RESERVA-I.
097200*
097300     PERFORM 3510-DESPLAZAR-RESERVA-I
097400        THRU 3510-DESPLAZAR-RESERVA-F
097500        VARYING WS-IX-BAJA FROM IX-RESERVA BY 1
097600        UNTIL WS-IX-BAJA >= WS-CANT-RESERVAS
097700*
097800     SUBTRACT 1 FROM WS-CANT-RESERVAS.
097900*
098000 3500-COMPACTAR-RESERVA-F.  EXIT.
098100*
098200 3510-DESPLAZAR-RESERVA-I.
098300*
098400     COMPUTE WS-IX-AUX = WS-IX-BAJA + 1
098500     MOVE TR-RESERVA-ID (WS-IX-AUX) TO TR-RESERVA-ID (WS-IX-BAJA)
098600     MOVE TR-CLIENTE-ID (WS-IX-AUX) TO TR-CLIENTE-ID (WS-IX-BAJA)
098700     MOVE TR-VUELO-ID   (WS-IX-AUX) TO TR-VUELO-ID   (WS-IX-BAJA)
098800     MOVE TR-FECHA      (WS-IX-AUX) TO TR-FECHA      (WS-IX-BAJA)
098900     MOVE TR-PRECIO     (WS-IX-AUX) TO TR-PRECIO     (WS-IX-BAJA).
099000*
099100 3510-DESPLAZAR-RESERVA-F.  EXIT.
099200*
099300*-----------------------------------------------------------------
099400*    9000 - CIERRE: REGRABA MAESTROS E IMPRIME RESUMEN
099500*-----------------------------------------------------------------
099600 9000-FINAL-I.
099700*
099800     IF RETURN-CODE NOT EQUAL 9999 THEN
099900        PERFORM 9100-GRABAR-MAESTROS-I THRU 9100-GRABAR-MAESTROS-F
100000        PERFORM 9200-IMPRIMIR-TOTALES-I
100100           THRU 9200-IMPRIMIR-TOTALES-F
100200     END-IF
100300*
100400     PERFORM 9300-CERRAR-ARCHIVOS-I THRU 9300-CERRAR-ARCHIVOS-F.
100500*
100600 9000-FINAL-F.  EXIT.
100700*
100800*---- REGRABA LOS TRES MAESTROS COMPLETOS DESDE LAS TABLAS -------
100900 9100-GRABAR-MAESTROS-I.
101000*
101100     OPEN OUTPUT VUELOS
101200     PERFORM 9110-GRABAR-VUELO-I THRU 9110-GRABAR-VUELO-F
101300             VARYING IX-VUELO FROM 1 BY 1
101400             UNTIL IX-VUELO > WS-CANT-VUELOS
101500     CLOSE VUELOS
101600*
101700     OPEN OUTPUT CLIENTES
101800     PERFORM 9120-GRABAR-CLIENTE-I THRU 9120-GRABAR-CLIENTE-F
101900             VARYING IX-CLIENTE FROM 1 BY 1
102000             UNTIL IX-CLIENTE > WS-CANT-CLIENTES
102100     CLOSE CLIENTES
102200*
102300     OPEN OUTPUT RESERVAS
102400     PERFORM 9130-GRABAR-RESERVA-I THRU 9130-GRABAR-RESERVA-F
102500             VARYING IX-RESERVA FROM 1 BY 1
102600             UNTIL IX-RESERVA > WS-CANT-RESERVAS
102700     CLOSE RESERVAS.
102800*
102900 9100-GRABAR-MAESTROS-F.  EXIT.
103000*
103100 9110-GRABAR-VUELO-I.
103200*
103300     MOVE TV-VUELO-ID (IX-VUELO)          TO VUE-ID
103400     MOVE TV-VUELO-NUMERO (IX-VUELO)      TO VUE-NUMERO
103500     MOVE TV-VUELO-ORIGEN (IX-VUELO)      TO VUE-ORIGEN
103600     MOVE TV-VUELO-DESTINO (IX-VUELO)     TO VUE-DESTINO
103700     MOVE TV-VUELO-FEC-SALIDA (IX-VUELO)  TO VUE-FEC-SALIDA
103800     MOVE TV-VUELO-ASIENTOS (IX-VUELO)    TO VUE-ASIENTOS
103900     MOVE TV-VUELO-PRECIO (IX-VUELO)      TO VUE-PRECIO-LISTA
104000     WRITE WS-REG-VUELO.
104100*
104200 9110-GRABAR-VUELO-F.  EXIT.
104300*
104400 9120-GRABAR-CLIENTE-I.
104500*
104600     MOVE TC-CLIENTE-ID (IX-CLIENTE)       TO CLI-ID
104700     MOVE TC-CLIENTE-NOMBRE (IX-CLIENTE)   TO CLI-NOMBRE
104800     MOVE TC-CLIENTE-TELEFONO (IX-CLIENTE) TO CLI-TELEFONO
104900     MOVE TC-CLIENTE-EMAIL (IX-CLIENTE)    TO CLI-EMAIL
105000     MOVE TC-CLIENTE-SALDO (IX-CLIENTE)    TO CLI-SALDO
105100     WRITE WS-REG-CLIENTE.
105200*
105300 9120-GRABAR-CLIENTE-F.  EXIT.
105400*
105500 9130-GRABAR-RESERVA-I.
105600*
105700     MOVE TR-RESERVA-ID (IX-RESERVA) TO RES-ID
105800     MOVE TR-CLIENTE-ID (IX-RESERVA) TO RES-CLIENTE-ID
105900     MOVE TR-VUELO-ID (IX-RESERVA)   TO RES-VUELO-ID
106000     MOVE TR-FECHA (IX-RESERVA)      TO RES-FECHA
106100     MOVE TR-PRECIO (IX-RESERVA)     TO RES-PRECIO
106200     ADD TR-PRECIO (IX-RESERVA)      TO WS-TOTAL-RESERVAS
106300     WRITE WS-REG-RESERVA.
106400*
106500 9130-GRABAR-RESERVA-F.  EXIT.
106600*
106700*---- RESUMEN DE CONTROL DE LA CORRIDA ---------------------------
106800 9200-IMPRIMIR-TOTALES-I.
106900*
107000     MOVE SPACES TO WS-LINEA-TITULO
107100     MOVE 'RESUMEN DE CONTROL DE LA CORRIDA' TO LIN-TI-TEXTO
107200     WRITE REG-REPORTE FROM WS-LINEA-TITULO
107300*
107400     MOVE 'TRANSACCIONES LEIDAS .....................'
107500       TO LIN-TO-ETIQUETA
107600     MOVE WS-CANT-TXN-LEIDAS TO LIN-TO-VALOR
107700     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
107800*
107900     MOVE 'TRANSACCIONES APLICADAS ..................'
108000       TO LIN-TO-ETIQUETA
108100     MOVE WS-CANT-TXN-APLICADAS TO LIN-TO-VALOR
108200     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
108300*
108400     MOVE 'TRANSACCIONES RECHAZADAS .................'
108500       TO LIN-TO-ETIQUETA
108600     MOVE WS-CANT-TXN-RECHAZADAS TO LIN-TO-VALOR
108700     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
108800*
108900     MOVE 'VUELOS EN EL MAESTRO ACTUALIZADO .........'
109000       TO LIN-TO-ETIQUETA
109100     MOVE WS-CANT-VUELOS TO LIN-TO-VALOR
109200     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
109300*
109400     MOVE 'CLIENTES EN EL MAESTRO ACTUALIZADO .......'
109500       TO LIN-TO-ETIQUETA
109600     MOVE WS-CANT-CLIENTES TO LIN-TO-VALOR
109700     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
109800*
109900     MOVE 'RESERVAS EN EL MAESTRO ACTUALIZADO .......'
110000       TO LIN-TO-ETIQUETA
110100     MOVE WS-CANT-RESERVAS TO LIN-TO-VALOR
110200     WRITE REG-REPORTE FROM WS-LINEA-TOTAL
110300*
110400     MOVE 'VALOR TOTAL DE LAS RESERVAS ...............'
110500       TO LIN-TO-ETIQUETA
110600     MOVE WS-TOTAL-RESERVAS TO LIN-TO-VALOR
110700     WRITE REG-REPORTE FROM WS-LINEA-TOTAL.
110800*
110900 9200-IMPRIMIR-TOTALES-F.  EXIT.
111000*
111100*---- CIERRE DE TRANSACC Y REPORTE -------------------------------
111200 9300-CERRAR-ARCHIVOS-I.
111300*
111400     CLOSE TRANSACC
111500     IF FS-TRANSACC IS NOT EQUAL '00' THEN
111600        DISPLAY '* ERROR EN CLOSE TRANSACC = ' FS-TRANSACC
111700        MOVE 9999 TO RETURN-CODE
111800     END-IF
111900*
112000     CLOSE REPORTE
112100     IF FS-REPORTE IS NOT EQUAL '00' THEN
112200        DISPLAY '* ERROR EN CLOSE REPORTE = ' FS-REPORTE
112300        MOVE 9999 TO RETURN-CODE
112400     END-IF.
112500*
112600 9300-CERRAR-ARCHIVOS-F.  EXIT.
