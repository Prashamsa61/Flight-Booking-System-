000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PGMVUEPR.
000400 AUTHOR.        M LESCANO.
000500 INSTALLATION.  GERENCIA DE SISTEMAS - AREA RESERVAS.
000600 DATE-WRITTEN.  03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000900*
001000*----------------------------------------------------------------
001100*    HISTORIA DE MODIFICACIONES
001200*    =========================
001300*    14/03/91  MLES  ALTA INICIAL DEL PROGRAMA.                  MLES9103
001400*    02/05/91  MLES  AJUSTE TRAMO DE DIAS 15-29 (ERA 16-29)       MLES9105
001500*    19/11/92  RGOM  AGREGADO RECARGO POR CAPACIDAD AERONAVE      RGOM9211
001600*    07/06/94  RGOM  REVISION GENERAL DE COMENTARIOS.             RGOM9406
001700*    23/01/98  PFAR  PEDIDO T-4471: SWITCH DE TRAZA PARA          PFAR9801
001800*                    DEPURAR DIFERENCIAS DE TARIFA.               PFAR9801
001900*    11/10/99  PFAR  PEDIDO Y2K-0133: REVISION DE CAMPOS          PFAR9910
002000*                    DE FECHA - SIN CAMBIOS, NO OPERA CON         PFAR9910
002100*                    FECHAS EN ESTE MODULO.                       PFAR9910
002200*    04/02/03  DCAN  PEDIDO T-5820: TOPE SUPERIOR DE ASIENTOS     DCAN0302
002300*                    AMPLIADO A AERONAVES DE GRAN PORTE.          DCAN0302
002400*    10/03/14  DCAN  PEDIDO T-8344: SACADO EL SPECIAL-NAMES CON   DCAN1403
002500*                    UPSI-0, NO ATADO A NINGUN HARDWARE DEL AREA; DCAN1403
002600*                    EL SWITCH DE TRAZA QUEDA COMO CAMPO FIJO.    DCAN1403
002700*----------------------------------------------------------------
002800*    MOTOR DE TARIFA DE RESERVAS (TXN AB - ALTA DE RESERVA)
002900*    =======================================================
003000*    RECIBE POR LINKAGE:
003100*      - DIAS QUE FALTAN PARA LA FECHA DE SALIDA DEL VUELO
003200*      - CANTIDAD DE ASIENTOS DE LA AERONAVE
003300*    DEVUELVE POR LINKAGE:
003400*      - PRECIO DE LA RESERVA = TARIFA BASE + RECARGO
003500*
003600*    TARIFA BASE SEGUN DIAS QUE FALTAN:
003700*      30 DIAS O MAS ............ 100
003800*      ENTRE 15 Y 29 DIAS ....... 150
003900*      ENTRE  7 Y 14 DIAS ....... 200
004000*      ENTRE  3 Y  6 DIAS ....... 250
004100*      MENOS DE 3 DIAS .......... 300
004200*
004300*    RECARGO SEGUN CAPACIDAD DE LA AERONAVE:
004400*      HASTA 50 ASIENTOS ........ +50
004500*      ENTRE 51 Y 100 ASIENTOS .. +100
004600*      MAS DE 100 ASIENTOS ...... +150
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200*----------------------------------------------------------------
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700*=================================*
005800 77  FILLER            PIC X(26)
005900     VALUE '* INICIO WORKING-STORAGE *'.
006000*
006100*---- SWITCH DE TRAZA (SE ACTIVA RECOMPILANDO CON VALUE 'S') -----
006200 77  WS-STATUS-TRAZA       PIC X           VALUE 'N'.
006300     88  WS-SW-TRAZA-ON          VALUE 'S'.
006400     88  WS-SW-TRAZA-OFF         VALUE 'N'.
006500*
006600*---- TARIFA BASE Y RECARGO --------------------------------------
006700 77  WS-TARIFA-BASE         PIC 9(05) COMP-3 VALUE ZEROS.
006800 77  WS-RECARGO-CAPAC       PIC 9(05) COMP-3 VALUE ZEROS.
006900*
007000*---- CONTADOR DE LLAMADAS (USO ESTADISTICO EN TRAZA) -----------
007100 77  WS-CANT-LLAMADAS       PIC 9(07) COMP VALUE ZEROS.
007200*
007300*---- TABLA DE TRAMOS DE TARIFA BASE POR DIAS QUE FALTAN --------
007400*     SE ARMA COMO FILLERS CON VALUE Y SE REDEFINE COMO TABLA,
007500*     AL USO DE LAS RUTINAS DE TARIFA MAS VIEJAS DEL AREA.
007600 01  WS-TBL-TARIFA-INIC.
007700     03  FILLER          PIC 9(03) VALUE 002.
007800     03  FILLER          PIC 9(05) VALUE 00300.
007900     03  FILLER          PIC 9(03) VALUE 006.
008000     03  FILLER          PIC 9(05) VALUE 00250.
008100     03  FILLER          PIC 9(03) VALUE 014.
008200     03  FILLER          PIC 9(05) VALUE 00200.
008300     03  FILLER          PIC 9(03) VALUE 029.
008400     03  FILLER          PIC 9(05) VALUE 00150.
008500     03  FILLER          PIC 9(03) VALUE 999.
008600     03  FILLER          PIC 9(05) VALUE 00100.
008700 01  WS-TBL-TARIFA REDEFINES WS-TBL-TARIFA-INIC.
008800     03  WS-TBL-TARIFA-REN  OCCURS 5 TIMES
008900                            ASCENDING KEY IS WS-TBL-TAR-TOPE
009000                            INDEXED BY IX-TBL-TARIFA.
009100         05  WS-TBL-TAR-TOPE   PIC 9(03).
009200         05  WS-TBL-TAR-VALOR  PIC 9(05).
009300*
009400*---- TABLA DE TRAMOS DE RECARGO POR CAPACIDAD DE AERONAVE ------
009500 01  WS-TBL-RECARGO-INIC.
009600     03  FILLER          PIC 9(04) VALUE 0050.
009700     03  FILLER          PIC 9(05) VALUE 00050.
009800     03  FILLER          PIC 9(04) VALUE 0100.
009900     03  FILLER          PIC 9(05) VALUE 00100.
010000     03  FILLER          PIC 9(04) VALUE 9999.
010100     03  FILLER          PIC 9(05) VALUE 00150.
010200*    (ASIENTOS <= TOPE: HASTA 50 = 50; 51-100 = 100; MAS = 150)
010300 01  WS-TBL-RECARGO REDEFINES WS-TBL-RECARGO-INIC.
010400     03  WS-TBL-RECAR-REN  OCCURS 3 TIMES
010500                           ASCENDING KEY IS WS-TBL-RECAR-TOPE
010600                           INDEXED BY IX-TBL-RECARGO.
010700         05  WS-TBL-RECAR-TOPE   PIC 9(04).
010800         05  WS-TBL-RECAR-VALOR  PIC 9(05).
010900*
011000*---- AREA DE IMPRESION PARA TRAZA -------------------------------
011100 01  WS-PRECIO-TRAZA.
011200     03  WS-TRAZA-BASE       PIC ZZ,ZZ9.
011300     03  FILLER              PIC X(03) VALUE ' + '.
011400     03  WS-TRAZA-RECARGO    PIC ZZ,ZZ9.
011500     03  FILLER              PIC X(03) VALUE ' = '.
011600     03  WS-TRAZA-TOTAL      PIC ZZ,ZZ9.
011700*    VISTA ALTERNATIVA DE LA MISMA AREA, SOLO EL TOTAL
011800 01  WS-PRECIO-TRAZA-R REDEFINES WS-PRECIO-TRAZA.
011900     03  FILLER              PIC X(17).
012000     03  WS-TRAZA-SOLO-TOTAL PIC X(06).
012100*
012200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012300*
012400*-----------------------------------------------------------------
012500 LINKAGE SECTION.
012600*====================*
012700 01  LK-COMUNICACION.
012800     03  LK-DIAS-FALTAN      PIC S9(05) COMP.
012900     03  LK-ASIENTOS         PIC 9(04).
013000     03  LK-PRECIO           PIC 9(05).
013100*
013200*-----------------------------------------------------------------
013300 PROCEDURE DIVISION USING LK-COMUNICACION.
013400*
013500 MAIN-PROGRAM-I.
013600*
013700     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
013800     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
013900     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
014000*
014100 MAIN-PROGRAM-F.  GOBACK.
014200*
014300*-----------------------------------------------------------------
014400 1000-INICIO-I.
014500*
014600     MOVE ZEROS TO RETURN-CODE
014700     MOVE ZEROS TO WS-TARIFA-BASE WS-RECARGO-CAPAC
014800     ADD  1     TO WS-CANT-LLAMADAS.
014900*
015000 1000-INICIO-F.  EXIT.
015100*
015200*---- CUERPO PRINCIPAL: TARIFA BASE POR DIAS + RECARGO ----------
015300 2000-PROCESO-I.
015400*
015500     PERFORM 2100-TARIFA-BASE-I  THRU 2100-TARIFA-BASE-F
015600     PERFORM 2200-RECARGO-CAP-I  THRU 2200-RECARGO-CAP-F
015700*
015800     ADD WS-TARIFA-BASE WS-RECARGO-CAPAC
015900       GIVING LK-PRECIO.
016000*
016100 2000-PROCESO-F.  EXIT.
016200*
016300*---- TRAMOS DE TARIFA SEGUN DIAS QUE FALTAN ---------------------
016400 2100-TARIFA-BASE-I.
016500*
016600     SET IX-TBL-TARIFA TO 1
016700     SEARCH WS-TBL-TARIFA-REN
016800        AT END
016900           MOVE 300 TO WS-TARIFA-BASE
017000        WHEN LK-DIAS-FALTAN NOT > WS-TBL-TAR-TOPE (IX-TBL-TARIFA)
017100           MOVE WS-TBL-TAR-VALOR (IX-TBL-TARIFA)
017200                                    TO WS-TARIFA-BASE.
017300*
017400 2100-TARIFA-BASE-F.  EXIT.
017500*
017600*---- RECARGO SEGUN CAPACIDAD DE LA AERONAVE ---------------------
017700 2200-RECARGO-CAP-I.
017800*
017900     SET IX-TBL-RECARGO TO 1
018000     SEARCH WS-TBL-RECAR-REN
018100        AT END
018200           MOVE 150 TO WS-RECARGO-CAPAC
018300        WHEN LK-ASIENTOS NOT > WS-TBL-RECAR-TOPE (IX-TBL-RECARGO)
018400           MOVE WS-TBL-RECAR-VALOR (IX-TBL-RECARGO)
018500                                    TO WS-RECARGO-CAPAC.
018600*
018700 2200-RECARGO-CAP-F.  EXIT.
018800*
018900*-----------------------------------------------------------------
019000 9999-FINAL-I.
019100*
019200     IF WS-SW-TRAZA-ON THEN
019300        MOVE WS-TARIFA-BASE   TO WS-TRAZA-BASE
019400        MOVE WS-RECARGO-CAPAC TO WS-TRAZA-RECARGO
019500        MOVE LK-PRECIO        TO WS-TRAZA-TOTAL
019600        DISPLAY '***PGMVUEPR - LLAMADA NRO ' WS-CANT-LLAMADAS
019700        DISPLAY '   DIAS FALTAN  : ' LK-DIAS-FALTAN
019800        DISPLAY '   ASIENTOS     : ' LK-ASIENTOS
019900        DISPLAY '   TARIFA       : ' WS-PRECIO-TRAZA
020000     END-IF.
020100*
020200 9999-FINAL-F.  EXIT.
