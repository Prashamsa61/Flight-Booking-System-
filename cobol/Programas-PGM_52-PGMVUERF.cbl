000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PGMVUERF.
000400 AUTHOR.        R GOMEZ.
000500 INSTALLATION.  GERENCIA DE SISTEMAS - AREA RESERVAS.
000600 DATE-WRITTEN.  19/11/1992.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000900*
001000*----------------------------------------------------------------
001100*    HISTORIA DE MODIFICACIONES
001200*    =========================
001300*    19/11/92  RGOM  ALTA INICIAL DEL PROGRAMA.                   RGOM9211
001400*    02/06/94  RGOM  CORRECCION TRAMO 15-29 DIAS (ERA 16-29,      RGOM9406
001500*                    IGUAL QUE EL AJUSTE DE PGMVUEPR).            RGOM9406
001600*    23/01/98  PFAR  PEDIDO T-4471: SWITCH DE TRAZA PARA          PFAR9801
001700*                    DEPURAR DIFERENCIAS DE TARIFA.               PFAR9801
001800*    11/10/99  PFAR  PEDIDO Y2K-0133: SIN CAMBIOS, MODULO NO      PFAR9910
001900*                    OPERA CON FECHAS DE 2 DIGITOS.               PFAR9910
002000*    15/08/04  DCAN  PEDIDO T-6003: RENOMBRADO DE PGMB4CAF A      DCAN0408
002100*                    PGMVUERF AL MIGRAR A RESERVAS DE VUELOS.     DCAN0408
002200*    10/03/14  DCAN  PEDIDO T-8344: SACADO EL SPECIAL-NAMES CON   DCAN1403
002300*                    UPSI-0; EL SWITCH DE TRAZA QUEDA COMO        DCAN1403
002400*                    CAMPO FIJO DE WORKING-STORAGE.               DCAN1403
002500*----------------------------------------------------------------
002600*    MOTOR DE TARIFA DE REPROGRAMACION (TXN EB - MODIF RESERVA)
002700*    ===========================================================
002800*    RECIBE POR LINKAGE:
002900*      - DIAS QUE FALTAN PARA LA FECHA DE SALIDA DEL VUELO,
003000*        MEDIDOS DESDE LA FECHA DE PROCESO HASTA LA SALIDA
003100*    DEVUELVE POR LINKAGE:
003200*      - RECARGO POR REPROGRAMACION A SUMAR AL PRECIO VIGENTE
003300*        DE LA RESERVA (EL NUEVO PRECIO SE ARMA EN EL LLAMADOR)
003400*
003500*    RECARGO SEGUN DIAS QUE FALTAN:
003600*      30 DIAS O MAS ............  50
003700*      ENTRE 15 Y 29 DIAS ....... 100
003800*      ENTRE  7 Y 14 DIAS ....... 150
003900*      ENTRE  3 Y  6 DIAS ....... 200
004000*      MENOS DE 3 DIAS .......... 250
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600*----------------------------------------------------------------
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100*=================================*
005200 77  FILLER            PIC X(26)
005300     VALUE '* INICIO WORKING-STORAGE *'.
005400*
005500*---- SWITCH DE TRAZA (SE ACTIVA RECOMPILANDO CON VALUE 'S') -----
005600 77  WS-STATUS-TRAZA       PIC X           VALUE 'N'.
005700     88  WS-SW-TRAZA-ON          VALUE 'S'.
005800     88  WS-SW-TRAZA-OFF         VALUE 'N'.
005900*
006000*---- CONTADOR DE LLAMADAS (USO ESTADISTICO EN TRAZA) -----------
006100 77  WS-CANT-LLAMADAS       PIC 9(07) COMP VALUE ZEROS.
006200*
006300*---- TABLA DE TRAMOS DE RECARGO POR DIAS QUE FALTAN ------------
006400*     SE ARMA COMO FILLERS CON VALUE Y SE REDEFINE COMO TABLA,
006500*     AL USO DE LAS RUTINAS DE TARIFA MAS VIEJAS DEL AREA.
006600 01  WS-TBL-RECARGO-INIC.
006700     03  FILLER          PIC 9(03) VALUE 002.
006800     03  FILLER          PIC 9(05) VALUE 00250.
006900     03  FILLER          PIC 9(03) VALUE 006.
007000     03  FILLER          PIC 9(05) VALUE 00200.
007100     03  FILLER          PIC 9(03) VALUE 014.
007200     03  FILLER          PIC 9(05) VALUE 00150.
007300     03  FILLER          PIC 9(03) VALUE 029.
007400     03  FILLER          PIC 9(05) VALUE 00100.
007500     03  FILLER          PIC 9(03) VALUE 999.
007600     03  FILLER          PIC 9(05) VALUE 00050.
007700 01  WS-TBL-RECARGO REDEFINES WS-TBL-RECARGO-INIC.
007800     03  WS-TBL-RECAR-REN  OCCURS 5 TIMES
007900                           ASCENDING KEY IS WS-TBL-RECAR-TOPE
008000                           INDEXED BY IX-TBL-RECARGO.
008100         05  WS-TBL-RECAR-TOPE   PIC 9(03).
008200         05  WS-TBL-RECAR-VALOR  PIC 9(05).
008300*
008400*---- AREA DE IMPRESION PARA TRAZA -------------------------------
008500 01  WS-TARIFA-TRAZA.
008600     03  WS-TRAZA-DIAS       PIC -(5)9.
008700     03  FILLER              PIC X(03) VALUE ' -> '.
008800     03  WS-TRAZA-RECARGO    PIC ZZ,ZZ9.
008900*    VISTA ALTERNATIVA DE LA MISMA AREA, SOLO EL RECARGO
009000 01  WS-TARIFA-TRAZA-R REDEFINES WS-TARIFA-TRAZA.
009100     03  FILLER              PIC X(11).
009200     03  WS-TRAZA-SOLO-RECAR PIC X(06).
009300*    SEGUNDA VISTA, PARA EL FORMATO RESUMIDO DEL LISTADO DIARIO
009400 01  WS-TARIFA-TRAZA-R2 REDEFINES WS-TARIFA-TRAZA.
009500     03  WS-TRAZA-RESUMEN    PIC X(08).
009600     03  FILLER              PIC X(09).
009700*
009800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009900*
010000*-----------------------------------------------------------------
010100 LINKAGE SECTION.
010200*====================*
010300 01  LK-COMUNICACION.
010400     03  LK-DIAS-FALTAN      PIC S9(05) COMP.
010500     03  LK-RECARGO          PIC 9(05).
010600*
010700*-----------------------------------------------------------------
010800 PROCEDURE DIVISION USING LK-COMUNICACION.
010900*
011000 MAIN-PROGRAM-I.
011100*
011200     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
011300     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
011400     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
011500*
011600 MAIN-PROGRAM-F.  GOBACK.
011700*
011800*-----------------------------------------------------------------
011900 1000-INICIO-I.
012000*
012100     MOVE ZEROS TO RETURN-CODE
012200     MOVE ZEROS TO LK-RECARGO
012300     ADD  1     TO WS-CANT-LLAMADAS.
012400*
012500 1000-INICIO-F.  EXIT.
012600*
012700*---- TRAMOS DE RECARGO SEGUN DIAS QUE FALTAN --------------------
012800 2000-PROCESO-I.
012900*
013000     SET IX-TBL-RECARGO TO 1
013100     SEARCH WS-TBL-RECAR-REN
013200        AT END
013300           MOVE 250 TO LK-RECARGO
013400        WHEN LK-DIAS-FALTAN NOT > WS-TBL-RECAR-TOPE (IX-TBL-RECARGO)
013500           MOVE WS-TBL-RECAR-VALOR (IX-TBL-RECARGO)
013600                                    TO LK-RECARGO.
013700*
013800 2000-PROCESO-F.  EXIT.
013900*
014000*-----------------------------------------------------------------
014100 9999-FINAL-I.
014200*
014300     IF WS-SW-TRAZA-ON THEN
014400        MOVE LK-DIAS-FALTAN   TO WS-TRAZA-DIAS
014500        MOVE LK-RECARGO       TO WS-TRAZA-RECARGO
014600        DISPLAY '***PGMVUERF - LLAMADA NRO ' WS-CANT-LLAMADAS
014700        DISPLAY '   ' WS-TARIFA-TRAZA
014800     END-IF.
014900*
015000 9999-FINAL-F.  EXIT.
