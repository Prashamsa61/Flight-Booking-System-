000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PGMVUEJL.
000400 AUTHOR.        M LESCANO.
000500 INSTALLATION.  GERENCIA DE SISTEMAS - AREA RESERVAS.
000600 DATE-WRITTEN.  22/04/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000900*
001000*----------------------------------------------------------------
001100*    HISTORIA DE MODIFICACIONES
001200*    =========================
001300*    22/04/91  MLES  ALTA INICIAL DEL PROGRAMA (BASADO EN LA      MLES9104
001400*                    RUTINA DE FECHAS PGMRUCAF DE PGM_30).        MLES9104
001500*    09/09/93  RGOM  CORRECCION SIGLO BISIESTO (AAAA00 NO ES      RGOM9309
001600*                    BISIESTO SALVO MULTIPLO DE 400).             RGOM9309
001700*    23/01/98  PFAR  PEDIDO T-4471: SWITCH DE TRAZA PARA          PFAR9801
001800*                    DEPURAR DIFERENCIAS DE TARIFA.               PFAR9801
001900*    11/10/99  PFAR  PEDIDO Y2K-0133: VALIDADO CONTRA FECHAS      PFAR9910
002000*                    DE 4 DIGITOS DE ANIO EXCLUSIVAMENTE.         PFAR9910
002100*    15/08/04  DCAN  PEDIDO T-6003: RENOMBRADO AL MIGRAR A        DCAN0408
002200*                    RESERVAS DE VUELOS. SIN CAMBIOS DE LOGICA.   DCAN0408
002300*    10/03/14  DCAN  PEDIDO T-8344: SACADO EL SPECIAL-NAMES CON   DCAN1403
002400*                    UPSI-0; EL SWITCH DE TRAZA QUEDA COMO        DCAN1403
002500*                    CAMPO FIJO DE WORKING-STORAGE.               DCAN1403
002600*----------------------------------------------------------------
002700*    UTILITARIO DE DIFERENCIA DE FECHAS EN DIAS CORRIDOS
002800*    ====================================================
002900*    RECIBE POR LINKAGE DOS FECHAS EN FORMATO AAAAMMDD Y
003000*    DEVUELVE LA CANTIDAD DE DIAS CORRIDOS ENTRE AMBAS
003100*    (LK-FECHA-B MENOS LK-FECHA-A), CONTEMPLANDO ANIOS
003200*    BISIESTOS. SE USA PARA "DIAS QUE FALTAN" EN LAS
003300*    TXN AB (ALTA RESERVA) Y EB (MODIF RESERVA), Y PARA
003400*    VALIDAR EL RANGO DE FECHA NUEVA EN EB.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*
004000*----------------------------------------------------------------
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 WORKING-STORAGE SECTION.
004500*=================================*
004600 77  FILLER            PIC X(26)
004700     VALUE '* INICIO WORKING-STORAGE *'.
004800*
004900*---- SWITCH DE TRAZA (SE ACTIVA RECOMPILANDO CON VALUE 'S') -----
005000 77  WS-STATUS-TRAZA       PIC X           VALUE 'N'.
005100     88  WS-SW-TRAZA-ON          VALUE 'S'.
005200     88  WS-SW-TRAZA-OFF         VALUE 'N'.
005300*
005400*---- TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (NO BISIESTO) --
005500*     SE ARMA COMO FILLERS CON VALUE Y SE REDEFINE COMO TABLA,
005600*     AL USO DE LAS RUTINAS DE FECHA MAS VIEJAS DEL AREA.
005700 01  WS-TABLA-ACUM-INIC.
005800     03  FILLER              PIC 9(03)   VALUE 000.
005900     03  FILLER              PIC 9(03)   VALUE 031.
006000     03  FILLER              PIC 9(03)   VALUE 059.
006100     03  FILLER              PIC 9(03)   VALUE 090.
006200     03  FILLER              PIC 9(03)   VALUE 120.
006300     03  FILLER              PIC 9(03)   VALUE 151.
006400     03  FILLER              PIC 9(03)   VALUE 181.
006500     03  FILLER              PIC 9(03)   VALUE 212.
006600     03  FILLER              PIC 9(03)   VALUE 243.
006700     03  FILLER              PIC 9(03)   VALUE 273.
006800     03  FILLER              PIC 9(03)   VALUE 304.
006900     03  FILLER              PIC 9(03)   VALUE 334.
007000 01  WS-TABLA-ACUM REDEFINES WS-TABLA-ACUM-INIC.
007100     03  WS-ACUM-MES         PIC 9(03)   OCCURS 12 TIMES.
007200*
007300*---- INDICE DE TABLA (DEBE SER COMP) ----------------------------
007400 77  WS-IX-MES              PIC 9(02)    COMP VALUE ZEROS.
007500*
007600*---- AREA DE TRABAJO PARA CADA FECHA A CONVERTIR ----------------
007700 01  WS-FECHA-CALC           PIC 9(08)   VALUE ZEROS.
007800 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC.
007900     03  WS-ANIO-CALC        PIC 9(04).
008000     03  WS-MES-CALC         PIC 9(02).
008100     03  WS-DIA-CALC         PIC 9(02).
008200*
008300*---- BANDERA Y ACUMULADORES DE BISIESTO / DIA JULIANO -----------
008400 77  WS-SW-BISIESTO          PIC X(01)   VALUE 'N'.
008500     88  WS-ES-BISIESTO               VALUE 'S'.
008600     88  WS-NO-ES-BISIESTO            VALUE 'N'.
008700 77  WS-RESTO-4              PIC 9(04)   COMP VALUE ZEROS.
008800 77  WS-RESTO-100            PIC 9(04)   COMP VALUE ZEROS.
008900 77  WS-RESTO-400            PIC 9(04)   COMP VALUE ZEROS.
009000 77  WS-COCIENTE-DESCARTE    PIC 9(04)   COMP VALUE ZEROS.
009100 77  WS-DIAS-BISIESTOS       PIC 9(07)   COMP VALUE ZEROS.
009200 77  WS-DIA-JULIANO-A        PIC 9(07)   COMP VALUE ZEROS.
009300 77  WS-DIA-JULIANO-B        PIC 9(07)   COMP VALUE ZEROS.
009400 77  WS-DIA-JULIANO-CALC     PIC 9(07)   COMP VALUE ZEROS.
009500*
009600*---- CONTADOR DE LLAMADAS (USO ESTADISTICO EN TRAZA) ------------
009700 77  WS-CANT-LLAMADAS        PIC 9(07)   COMP VALUE ZEROS.
009800*
009900*---- AREA DE IMPRESION PARA TRAZA DE LA DIFERENCIA --------------
010000 01  WS-DIFERENCIA-TRAZA.
010100     03  WS-TRAZA-FECHA-A    PIC 9(08).
010200     03  FILLER              PIC X(04) VALUE ' // '.
010300     03  WS-TRAZA-FECHA-B    PIC 9(08).
010400     03  FILLER              PIC X(03) VALUE ' = '.
010500     03  WS-TRAZA-DIFER      PIC -(4)9.
010600*    VISTA ALTERNATIVA DE LA MISMA AREA, SOLO LA DIFERENCIA
010700 01  WS-DIFERENCIA-TRAZA-R REDEFINES WS-DIFERENCIA-TRAZA.
010800     03  FILLER              PIC X(23).
010900     03  WS-TRAZA-SOLO-DIFER PIC X(05).
011000*
011100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011200*
011300*-----------------------------------------------------------------
011400 LINKAGE SECTION.
011500*====================*
011600 01  LK-COMUNICACION.
011700     03  LK-FECHA-A          PIC 9(08).
011800     03  LK-FECHA-B          PIC 9(08).
011900     03  LK-DIAS-DIFERENCIA  PIC S9(05) COMP.
012000*
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION USING LK-COMUNICACION.
012300*
012400 MAIN-PROGRAM-I.
012500*
012600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
012700     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
012800     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
012900*
013000 MAIN-PROGRAM-F.  GOBACK.
013100*
013200*-----------------------------------------------------------------
013300 1000-INICIO-I.
013400*
013500     MOVE ZEROS TO RETURN-CODE LK-DIAS-DIFERENCIA
013600     ADD  1     TO WS-CANT-LLAMADAS.
013700*
013800 1000-INICIO-F.  EXIT.
013900*
014000*---- CONVIERTE LAS DOS FECHAS A DIA JULIANO Y RESTA -------------
014100 2000-PROCESO-I.
014200*
014300     MOVE LK-FECHA-A TO WS-FECHA-CALC
014400     PERFORM 2100-JULIANO-I THRU 2100-JULIANO-F
014500     MOVE WS-DIA-JULIANO-CALC TO WS-DIA-JULIANO-A
014600*
014700     MOVE LK-FECHA-B TO WS-FECHA-CALC
014800     PERFORM 2100-JULIANO-I THRU 2100-JULIANO-F
014900     MOVE WS-DIA-JULIANO-CALC TO WS-DIA-JULIANO-B
015000*
015100     COMPUTE LK-DIAS-DIFERENCIA =
015200             WS-DIA-JULIANO-B - WS-DIA-JULIANO-A.
015300*
015400 2000-PROCESO-F.  EXIT.
015500*
015600*---- DIA JULIANO DE WS-FECHA-CALC (AAAAMMDD) --------------------
015700*     FORMULA: (ANIO-1)*365 + BISIESTOS-ANTERIORES
015800*             + ACUMULADO-ANTES-DEL-MES + 1 SI BISIESTO Y MES > 2
015900*             + DIA
016000 2100-JULIANO-I.
016100*
016200     PERFORM 2110-ES-BISIESTO-I THRU 2110-ES-BISIESTO-F
016300*
016400     COMPUTE WS-DIAS-BISIESTOS =
016500             ((WS-ANIO-CALC - 1) / 4)
016600           - ((WS-ANIO-CALC - 1) / 100)
016700           + ((WS-ANIO-CALC - 1) / 400)
016800*
016900     MOVE WS-MES-CALC TO WS-IX-MES
017000*
017100     COMPUTE WS-DIA-JULIANO-CALC =
017200             (WS-ANIO-CALC - 1) * 365
017300           + WS-DIAS-BISIESTOS
017400           + WS-ACUM-MES (WS-IX-MES)
017500           + WS-DIA-CALC
017600*
017700     IF WS-ES-BISIESTO AND WS-MES-CALC > 2 THEN
017800        ADD 1 TO WS-DIA-JULIANO-CALC
017900     END-IF.
018000*
018100 2100-JULIANO-F.  EXIT.
018200*
018300*---- ANIO BISIESTO: MULTIPLO DE 4, NO DE 100 SALVO DE 400 -------
018400 2110-ES-BISIESTO-I.
018500*
018600     SET WS-NO-ES-BISIESTO TO TRUE
018700     DIVIDE WS-ANIO-CALC BY 4   GIVING WS-COCIENTE-DESCARTE
018800            REMAINDER WS-RESTO-4
018900     DIVIDE WS-ANIO-CALC BY 100 GIVING WS-COCIENTE-DESCARTE
019000            REMAINDER WS-RESTO-100
019100     DIVIDE WS-ANIO-CALC BY 400 GIVING WS-COCIENTE-DESCARTE
019200            REMAINDER WS-RESTO-400
019300*
019400     IF WS-RESTO-4 = ZEROS AND WS-RESTO-100 NOT = ZEROS THEN
019500        SET WS-ES-BISIESTO TO TRUE
019600     ELSE
019700        IF WS-RESTO-400 = ZEROS THEN
019800           SET WS-ES-BISIESTO TO TRUE
019900        END-IF
020000     END-IF.
020100*
020200 2110-ES-BISIESTO-F.  EXIT.
020300*
020400*-----------------------------------------------------------------
020500 9999-FINAL-I.
020600*
020700     IF WS-SW-TRAZA-ON THEN
020800        MOVE LK-FECHA-A         TO WS-TRAZA-FECHA-A
020900        MOVE LK-FECHA-B         TO WS-TRAZA-FECHA-B
021000        MOVE LK-DIAS-DIFERENCIA TO WS-TRAZA-DIFER
021100        DISPLAY '***PGMVUEJL - LLAMADA NRO ' WS-CANT-LLAMADAS
021200        DISPLAY '   FECHA A : ' LK-FECHA-A
021300                 ' JULIANO : ' WS-DIA-JULIANO-A
021400        DISPLAY '   FECHA B : ' LK-FECHA-B
021500                 ' JULIANO : ' WS-DIA-JULIANO-B
021600        DISPLAY '   ' WS-DIFERENCIA-TRAZA
021700     END-IF.
021800*
021900 9999-FINAL-F.  EXIT.
